000100*****************************************************************
000110*  PROGRAM.........: CARDLST
000120*  TITLE...........: CARD MASTER LISTING RUN
000130*  DESCRIPTION.....: Reads CARD-MASTER, optionally filtered by
000140*                  owning user and/or status from the optional
000150*                  CARD-LISTING parameter card, and prints the
000160*                  CARD-LISTING report in CARD-ID order with a
000170*                  COUNT/TOTAL-BALANCE footer.
000180*  ORIGIN..........: Rewritten from BANK9's TRANSFERENCIAS
000190*                  listing screen; the PGUP/PGDN paging and the
000200*                  screen colors belong to the teller terminal,
000210*                  not this batch run, and are dropped in favor
000220*                  of a straight printed listing. BANK9's SELECT
000230*                  OPTIONAL habit is kept for the new filter
000240*                  parameter card, which may or may not be
000250*                  supplied for a given run.
000260*****************************************************************
000270 IDENTIFICATION DIVISION.
000280 PROGRAM-ID.    CARDLST.
000290 AUTHOR.        D C HORTAL.
000300 INSTALLATION.  UNIZARBANK DATA CENTER.
000310 DATE-WRITTEN.  1992-09-14.
000320 DATE-COMPILED.
000330 SECURITY.      UNIZARBANK INTERNAL USE ONLY - CARD OPERATIONS.
000340*
000350*****************************************************************
000360*  CHANGE LOG
000370*    1992-09-14 RSV  Original TRANSFERENCIAS-listing-screen
000380*                    rewrite as a printed card-master listing;
000390*                    no filtering yet, every card on file was
000400*                    printed.
000410*    1994-10-03 JMP  Added the STATUS column once CARD-STATUS
000420*                    carried the 88-levels; branch offices
000430*                    wanted blocked cards visible without
000440*                    opening TARJETAS directly.
000450*    1999-01-06 LTR  Y2K: run-date heading now prints CCYY,
000460*                    taken off DATEWRK's widened
000470*                    FECHA-ACTUAL-CCYYMMDD field.
000480*    2003-03-21 DCH  Added the CARD-LISTING-PARM optional card
000490*                    so a branch could list one user's cards
000500*                    only, instead of printing the whole card
000510*                    base for a one-off lookup (ticket ATM-198).
000520*    2006-02-20 DCH  Added the STATUS filter alongside the
000530*                    USER-ID filter on the same parameter card
000540*                    (ticket ATM-231); either, both, or neither
000550*                    may be blank.
000560*    2006-04-19 DCH  Ticket ATM-231: recoded the status-word
000570*                    lookup in 4000-PRINT-DETAIL-LINE as an
000580*                    IF/ELSE IF chain to match the dispatch style
000590*                    used everywhere else in this suite.
000600*    2006-04-26 DCH  W01-TBL-CARD-BALANCE and W03-TOTAL-BALANCE
000610*                    unpacked back to zoned decimal; this shop has
000620*                    never packed money (ticket ATM-231).
000630*****************************************************************
000640*
000650 ENVIRONMENT DIVISION.
000660 CONFIGURATION SECTION.
000670 SPECIAL-NAMES.
000680     C01 IS TOP-OF-FORM
000690     CLASS W-NUMERIC-CLASS IS "0" THRU "9"
000700     UPSI-0 ON STATUS IS RERUN-REQUESTED.
000710*
000720 INPUT-OUTPUT SECTION.
000730 FILE-CONTROL.
000740     SELECT CARD-MASTER-FILE ASSIGN TO DISK
000750         ORGANIZATION IS LINE SEQUENTIAL
000760         FILE STATUS IS FS-CM.
000770*
000780     SELECT OPTIONAL CARD-LISTING-PARM-FILE ASSIGN TO DISK
000790         ORGANIZATION IS LINE SEQUENTIAL
000800         FILE STATUS IS FS-PARM.
000810*
000820     SELECT CARD-LISTING-FILE ASSIGN TO DISK
000830         ORGANIZATION IS LINE SEQUENTIAL
000840         FILE STATUS IS FS-PRT.
000850*
000860 DATA DIVISION.
000870 FILE SECTION.
000880*
000890 FD  CARD-MASTER-FILE
000900     LABEL RECORD STANDARD
000910     VALUE OF FILE-ID IS "CARDMSTR.DAT".
000920 01  CARD-MASTER-REC.
000930     COPY CARDREC.
000940*
000950*  One optional card per run: USER-ID filter in the first 9
000960*  columns, STATUS filter in column 10. Blank/zero in a field
000970*  means "no filter on that field" -- see 1020-READ-FILTER-PARM.
000980 FD  CARD-LISTING-PARM-FILE
000990     LABEL RECORD STANDARD
001000     VALUE OF FILE-ID IS "CLSTPARM.DAT".
001010 01  CARD-LISTING-PARM-REC.
001020     05  CLP-FILTER-USER-ID        PIC 9(9).
001030     05  CLP-FILTER-STATUS         PIC X(1).
001040     05  FILLER                    PIC X(70).
001050*
001060 FD  CARD-LISTING-FILE
001070     LABEL RECORD STANDARD
001080     VALUE OF FILE-ID IS "CARDLIST.PRT".
001090 01  CARD-LISTING-REC               PIC X(133).
001100*
001110 WORKING-STORAGE SECTION.
001120 01  CHECKERR                      PIC X(20) VALUE SPACES.
001130 77  FS-CM                         PIC X(2).
001140 77  FS-PARM                       PIC X(2).
001150 77  FS-PRT                        PIC X(2).
001160*
001170 COPY DATEWRK.
001180*
001190*  In-memory card table, loaded once at 1000, walked in CARD-ID
001200*  order for the listing; the table is not searched here (no
001210*  SEARCH ALL) since the listing itself is a straight pass, but
001220*  it is kept OCCURS/sorted the same way as CARDTRF's and
001230*  CARDMNT's table to match the rest of this library.
001240 01  W01-CARD-TABLE.
001250     05  W01-CARD-ENTRY OCCURS 2000 TIMES
001260             ASCENDING KEY IS W01-TBL-CARD-ID
001270             INDEXED BY W01-CARD-IX.
001280         10  W01-TBL-CARD-ID            PIC 9(9).
001290         10  W01-TBL-CARD-HOLDER        PIC X(200).
001300         10  W01-TBL-CARD-STATUS        PIC X(1).
001310         10  W01-TBL-CARD-BALANCE       PIC S9(13)V9(2).
001320         10  W01-TBL-CARD-USER-ID       PIC 9(9).
001330 77  W01-CARD-COUNT                 PIC 9(4) COMP.
001340*
001350*  Filter criteria taken off the optional parm card; zero/space
001360*  means "do not filter on this field".
001370 01  W02-FILTER-AREA.
001380     05  W02-FILTER-USER-ID         PIC 9(9) VALUE 0.
001390     05  W02-FILTER-STATUS          PIC X(1) VALUE SPACE.
001400 77  W02-IN-SCOPE-SW                PIC X(1).
001410     88  W02-IN-SCOPE                   VALUE "Y".
001420     88  W02-NOT-IN-SCOPE               VALUE "N".
001430*
001440 77  W03-LISTED-COUNT                PIC 9(5) COMP.
001450 77  W03-TOTAL-BALANCE               PIC S9(13)V9(2).
001460 77  W03-EOF-SW                      PIC X(1).
001470     88  W03-END-OF-TABLE                VALUE "Y".
001480*
001490*  Print-line work area. The same 133-byte area is built three
001500*  different ways depending on which REDEFINES is in play -- one
001510*  for a heading/title line, one for a detail card row, one for
001520*  the footer -- the way CARDTRF's W05 summary lines are built.
001530 01  W05-PRINT-DETAIL.
001540     05  W05-PD-CARD-ID             PIC Z(8)9.
001550     05  FILLER                     PIC X(2).
001560     05  W05-PD-HOLDER              PIC X(30).
001570     05  FILLER                     PIC X(2).
001580     05  W05-PD-STATUS              PIC X(7).
001590     05  FILLER                     PIC X(2).
001600     05  W05-PD-BALANCE             PIC ZZZ,ZZZ,ZZ9.99-.
001610     05  FILLER                     PIC X(3).
001620     05  W05-PD-USER-ID             PIC Z(8)9.
001630     05  FILLER                     PIC X(54).
001640 01  W05-PRINT-HDG REDEFINES W05-PRINT-DETAIL.
001650     05  W05-PH-TEXT                PIC X(76).
001660     05  FILLER                     PIC X(57).
001670 01  W05-PRINT-FOOTER REDEFINES W05-PRINT-DETAIL.
001680     05  W05-PF-LABEL-1             PIC X(17).
001690     05  W05-PF-COUNT               PIC ZZ,ZZ9.
001700     05  FILLER                     PIC X(4).
001710     05  W05-PF-LABEL-2             PIC X(22).
001720     05  W05-PF-TOTAL               PIC Z,ZZZ,ZZZ,ZZ9.99-.
001730     05  FILLER                     PIC X(67).
001740*
001750 PROCEDURE DIVISION.
001760*
001770 0000-MAINLINE.
001780     IF RERUN-REQUESTED
001790         DISPLAY "CARDLST: UPSI-0 ON - RERUN OF PRIOR LISTING"
001800     END-IF.
001810     PERFORM 1000-LOAD-CARD-TABLE THRU 1000-EXIT.
001820     MOVE "CARD-LISTING-FILE" TO CHECKERR.
001830     OPEN OUTPUT CARD-LISTING-FILE.
001840     IF FS-PRT NOT = "00"
001850         GO TO PSYS-ERR
001860     END-IF.
001870     MOVE 0 TO W03-LISTED-COUNT.
001880     MOVE 0 TO W03-TOTAL-BALANCE.
001890     PERFORM 3000-PRINT-HEADING THRU 3000-EXIT.
001900     PERFORM 2000-APPLY-FILTER THRU 2000-EXIT
001910         VARYING W01-CARD-IX FROM 1 BY 1
001920         UNTIL W01-CARD-IX > W01-CARD-COUNT.
001930     PERFORM 5000-PRINT-FOOTER THRU 5000-EXIT.
001940     CLOSE CARD-LISTING-FILE.
001950     GO TO FIN.
001960*
001970*  Loads CARD-MASTER into W01-CARD-TABLE and, if a filter parm
001980*  card was supplied, reads it into W02-FILTER-AREA.
001990 1000-LOAD-CARD-TABLE.
002000     MOVE 0 TO W01-CARD-COUNT.
002010     MOVE "N" TO W03-EOF-SW.
002020     MOVE "CARD-MASTER-FILE" TO CHECKERR.
002030     OPEN INPUT CARD-MASTER-FILE.
002040     IF FS-CM NOT = "00"
002050         GO TO PSYS-ERR
002060     END-IF.
002070 1010-LOAD-LOOP.
002080     READ CARD-MASTER-FILE
002090         AT END
002100             MOVE "Y" TO W03-EOF-SW
002110             GO TO 1010-LOAD-DONE
002120     END-READ.
002130     ADD 1 TO W01-CARD-COUNT.
002140     MOVE CARD-ID      TO W01-TBL-CARD-ID (W01-CARD-COUNT).
002150     MOVE CARD-HOLDER  TO W01-TBL-CARD-HOLDER (W01-CARD-COUNT).
002160     MOVE CARD-STATUS  TO W01-TBL-CARD-STATUS (W01-CARD-COUNT).
002170     MOVE CARD-BALANCE TO W01-TBL-CARD-BALANCE (W01-CARD-COUNT).
002180     MOVE CARD-USER-ID TO W01-TBL-CARD-USER-ID (W01-CARD-COUNT).
002190     GO TO 1010-LOAD-LOOP.
002200 1010-LOAD-DONE.
002210     CLOSE CARD-MASTER-FILE.
002220     PERFORM 1020-READ-FILTER-PARM THRU 1020-EXIT.
002230 1000-EXIT.
002240     EXIT.
002250*
002260*  Optional filter card: USER-ID filter in CLP-FILTER-USER-ID,
002270*  STATUS filter in CLP-FILTER-STATUS. No card present (or an
002280*  empty one) is read as "no filter", i.e. print every card.
002290 1020-READ-FILTER-PARM.
002300     MOVE 0 TO W02-FILTER-USER-ID.
002310     MOVE SPACE TO W02-FILTER-STATUS.
002320     MOVE "CARD-LISTING-PARM-FILE" TO CHECKERR.
002330     OPEN INPUT CARD-LISTING-PARM-FILE.
002340     IF FS-PARM NOT = "00"
002350         GO TO 1020-EXIT
002360     END-IF.
002370     READ CARD-LISTING-PARM-FILE
002380         AT END
002390             GO TO 1020-CLOSE
002400     END-READ.
002410     MOVE CLP-FILTER-USER-ID TO W02-FILTER-USER-ID.
002420     MOVE CLP-FILTER-STATUS  TO W02-FILTER-STATUS.
002430 1020-CLOSE.
002440     CLOSE CARD-LISTING-PARM-FILE.
002450 1020-EXIT.
002460     EXIT.
002470*
002480*  Ownership-check-shaped filter -- the same CARD-USER-ID
002490*  compare CARDTRF's 5000 and CARDMNT's 4000/5000/6000 use to
002500*  test ownership, here testing against the parm card's filter
002510*  value instead of an acting user id, plus an optional status
002520*  compare.
002530 2000-APPLY-FILTER.
002540     MOVE "Y" TO W02-IN-SCOPE-SW.
002550     IF W02-FILTER-USER-ID NOT = 0
002560         IF W01-TBL-CARD-USER-ID (W01-CARD-IX)
002570                 NOT = W02-FILTER-USER-ID
002580             MOVE "N" TO W02-IN-SCOPE-SW
002590         END-IF
002600     END-IF.
002610     IF W02-FILTER-STATUS NOT = SPACE
002620         IF W01-TBL-CARD-STATUS (W01-CARD-IX)
002630                 NOT = W02-FILTER-STATUS
002640             MOVE "N" TO W02-IN-SCOPE-SW
002650         END-IF
002660     END-IF.
002670     IF W02-IN-SCOPE
002680         PERFORM 4000-PRINT-DETAIL-LINE THRU 4000-EXIT
002690     END-IF.
002700 2000-EXIT.
002710     EXIT.
002720*
002730 3000-PRINT-HEADING.
002740     MOVE SPACES TO W05-PRINT-HDG.
002750     MOVE "CARD MASTER LISTING" TO W05-PH-TEXT.
002760     MOVE W05-PRINT-HDG TO CARD-LISTING-REC.
002770     WRITE CARD-LISTING-REC AFTER ADVANCING PAGE.
002780     MOVE SPACES TO W05-PRINT-HDG.
002790     MOVE "RUN DATE " TO W05-PH-TEXT (1:9).
002800     MOVE FECHA-ACTUAL-CCYYMMDD TO W05-PH-TEXT (10:8).
002810     MOVE W05-PRINT-HDG TO CARD-LISTING-REC.
002820     WRITE CARD-LISTING-REC AFTER ADVANCING 1 LINE.
002830     MOVE SPACES TO W05-PRINT-HDG.
002840     MOVE W05-PRINT-HDG TO CARD-LISTING-REC.
002850     WRITE CARD-LISTING-REC AFTER ADVANCING 1 LINE.
002860     MOVE SPACES TO W05-PRINT-HDG.
002870     MOVE "CARD ID" TO W05-PH-TEXT (1:7).
002880     MOVE "HOLDER" TO W05-PH-TEXT (12:6).
002890     MOVE "STATUS" TO W05-PH-TEXT (44:6).
002900     MOVE "BALANCE" TO W05-PH-TEXT (53:7).
002910     MOVE "USER ID" TO W05-PH-TEXT (71:7).
002920     MOVE W05-PRINT-HDG TO CARD-LISTING-REC.
002930     WRITE CARD-LISTING-REC AFTER ADVANCING 1 LINE.
002940     MOVE SPACES TO W05-PRINT-HDG.
002950     MOVE "---------" TO W05-PH-TEXT (1:9).
002960     MOVE "------------------------------" TO
002970         W05-PH-TEXT (12:30).
002980     MOVE "-------" TO W05-PH-TEXT (44:7).
002990     MOVE "-------------" TO W05-PH-TEXT (53:13).
003000     MOVE "-------" TO W05-PH-TEXT (71:7).
003010     MOVE W05-PRINT-HDG TO CARD-LISTING-REC.
003020     WRITE CARD-LISTING-REC AFTER ADVANCING 1 LINE.
003030 3000-EXIT.
003040     EXIT.
003050*
003060*  One printed row per in-scope card, plus the running footer
003070*  totals.
003080 4000-PRINT-DETAIL-LINE.
003090     MOVE SPACES TO W05-PRINT-DETAIL.
003100     MOVE W01-TBL-CARD-ID (W01-CARD-IX) TO W05-PD-CARD-ID.
003110     MOVE W01-TBL-CARD-HOLDER (W01-CARD-IX) TO W05-PD-HOLDER.
003120     IF W01-TBL-CARD-STATUS (W01-CARD-IX) = "A"
003130         MOVE "ACTIVE" TO W05-PD-STATUS
003140     ELSE IF W01-TBL-CARD-STATUS (W01-CARD-IX) = "B"
003150         MOVE "BLOCKED" TO W05-PD-STATUS
003160     ELSE IF W01-TBL-CARD-STATUS (W01-CARD-IX) = "E"
003170         MOVE "EXPIRED" TO W05-PD-STATUS
003180     ELSE
003190         MOVE "UNKNOWN" TO W05-PD-STATUS
003200     END-IF.
003210     MOVE W01-TBL-CARD-BALANCE (W01-CARD-IX) TO W05-PD-BALANCE.
003220     MOVE W01-TBL-CARD-USER-ID (W01-CARD-IX) TO W05-PD-USER-ID.
003230     MOVE W05-PRINT-DETAIL TO CARD-LISTING-REC.
003240     WRITE CARD-LISTING-REC AFTER ADVANCING 1 LINE.
003250     ADD 1 TO W03-LISTED-COUNT.
003260     ADD W01-TBL-CARD-BALANCE (W01-CARD-IX) TO W03-TOTAL-BALANCE.
003270 4000-EXIT.
003280     EXIT.
003290*
003300 5000-PRINT-FOOTER.
003310     MOVE SPACES TO W05-PRINT-FOOTER.
003320     MOVE SPACES TO CARD-LISTING-REC.
003330     WRITE CARD-LISTING-REC AFTER ADVANCING 1 LINE.
003340     MOVE "COUNT OF CARDS:  " TO W05-PF-LABEL-1.
003350     MOVE W03-LISTED-COUNT TO W05-PF-COUNT.
003360     MOVE "  TOTAL BALANCE:      " TO W05-PF-LABEL-2.
003370     MOVE W03-TOTAL-BALANCE TO W05-PF-TOTAL.
003380     MOVE W05-PRINT-FOOTER TO CARD-LISTING-REC.
003390     WRITE CARD-LISTING-REC AFTER ADVANCING 1 LINE.
003400 5000-EXIT.
003410     EXIT.
003420*
003430 PSYS-ERR.
003440     DISPLAY "CARDLST: UNRECOVERABLE FILE ERROR ON " CHECKERR.
003450     GO TO FIN.
003460*
003470 FIN.
003480     STOP RUN.
