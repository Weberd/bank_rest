000100*****************************************************************
000110*  PROGRAM.........: CARDMNT
000120*  TITLE...........: CARD MASTER MAINTENANCE RUN
000130*  DESCRIPTION.....: Reads the CARD-MAINTENANCE-REQUEST queue and
000140*                  applies CREATE/UPDATE/STATUS/DELETE actions
000150*                  against the in-memory card master table --
000160*                  Luhn check and duplicate-PAN check on CREATE,
000170*                  ownership check on UPDATE/STATUS/DELETE --
000180*                  then rewrites CARD-MASTER and appends one
000190*                  CARD-EVENT-LOG row per mutation.
000200*  ORIGIN..........: Rewritten from BANK1 (TARJETAS lookup before
000210*                  a PIN change) and BANK8 (the PIN-change REWRITE
000220*                  itself); the SCREEN SECTION panels and the
000230*                  INTENTOS retry counter belong to the teller
000240*                  terminal, not this batch run, and are dropped.
000250*****************************************************************
000260 IDENTIFICATION DIVISION.
000270 PROGRAM-ID.    CARDMNT.
000280 AUTHOR.        D C HORTAL.
000290 INSTALLATION.  UNIZARBANK DATA CENTER.
000300 DATE-WRITTEN.  1991-02-11.
000310 DATE-COMPILED.
000320 SECURITY.      UNIZARBANK INTERNAL USE ONLY - CARD OPERATIONS.
000330*
000340*****************************************************************
000350*  CHANGE LOG
000360*    1991-02-11 RSV  Original TARJETAS lookup-and-REWRITE loop,
000370*                    written as BANK8's PIN-change path off BANK1.
000380*    1993-11-30 JMP  Added the card-holder name and expiry fields
000390*                    to the rewrite once CARDREC carried them.
000400*    1997-06-20 LTR  First cut of the event log (CARD_CREATED and
000410*                    CARD_STATUS_CHANGED only); no DELETE path yet.
000420*    1999-01-06 LTR  Y2K: expiry-in-past compare widened to
000430*                    CCYYMMDD against the run date.
000440*    2005-08-11 DCH  Ticket ATM-231: folded BANK1's TARJETAS add
000450*                    (previously a branch-office-only batch job,
000460*                    CARDADD, now retired) and BANK8's PIN-change
000470*                    REWRITE into one CREATE/UPDATE/STATUS/DELETE
000480*                    dispatch off the CARD-MAINTENANCE-REQUEST
000490*                    queue; INTENTOSREG retry counting removed,
000500*                    out of scope for a maintenance batch.
000510*    2005-08-18 DCH  Added the Luhn check and duplicate-PAN check
000520*                    on CREATE (3100); BANK1 took TNUM on faith.
000530*    2005-08-25 DCH  Added CARD_DELETED event and the DELETE
000540*                    action; cards used to be purged by hand
000550*                    through the branch terminal.
000560*    2005-09-02 DCH  Renamed from BANK8 to CARDMNT; program now
000570*                    stands on its own instead of being one
000580*                    revision in the BANKn series.
000590*    2005-09-15 DCH  Added the ownership check ahead of UPDATE/
000600*                    STATUS/DELETE; BANK8 rewrote whatever TNUM
000610*                    was on the screen without checking who asked.
000620*    2006-03-01 DCH  Loaded CARD-MASTER and USER-MASTER into
000630*                    OCCURS tables with SEARCH ALL instead of the
000640*                    INDEXED/DYNAMIC access BANK1/BANK8 used
000650*                    against TARJETAS.
000660*    2006-03-08 DCH  CARD-MASTER read on the load pass and
000670*                    rewritten on the maintenance pass through the
000680*                    same FD, closed and reopened OUTPUT -- same
000690*                    trick CARDTRF uses, one record layout.
000700*    2006-04-26 DCH  Dropped the eight screen-color 78-levels
000710*                    carried over from BANK8's panels -- nothing
000720*                    in this batch run ever displays a color, and
000730*                    W01-TBL-CARD-BALANCE unpacked back to zoned
000740*                    decimal; this shop has never packed money
000750*                    (ticket ATM-231).
000760*****************************************************************
000770 
000780 ENVIRONMENT DIVISION.
000790 CONFIGURATION SECTION.
000800 SOURCE-COMPUTER. UNIZARBANK-3090.
000810 OBJECT-COMPUTER. UNIZARBANK-3090.
000820 SPECIAL-NAMES.
000830     C01 IS TOP-OF-FORM
000840     CLASS NUMERIC-DIGIT IS "0" THRU "9"
000850     UPSI-0 ON STATUS IS RERUN-REQUESTED.
000860 
000870 INPUT-OUTPUT SECTION.
000880 FILE-CONTROL.
000890     SELECT CARD-MASTER-FILE  ASSIGN TO DISK
000900         ORGANIZATION IS LINE SEQUENTIAL
000910         FILE STATUS IS FS-CM.
000920 
000930     SELECT USER-MASTER-FILE  ASSIGN TO DISK
000940         ORGANIZATION IS LINE SEQUENTIAL
000950         FILE STATUS IS FS-UM.
000960 
000970     SELECT CARD-MAINT-REQ-FILE ASSIGN TO DISK
000980         ORGANIZATION IS LINE SEQUENTIAL
000990         FILE STATUS IS FS-CMR.
001000 
001010     SELECT CARD-EVENT-LOG-FILE ASSIGN TO DISK
001020         ORGANIZATION IS LINE SEQUENTIAL
001030         FILE STATUS IS FS-CEV.
001040 
001050 DATA DIVISION.
001060 FILE SECTION.
001070* CARD-MASTER-FILE is opened INPUT for the 1000 load pass and
001080* re-opened OUTPUT for the 8000 rewrite pass -- see CARDTRF.
001090 FD  CARD-MASTER-FILE
001100     LABEL RECORD STANDARD
001110     VALUE OF FILE-ID IS "CARDMAST.DAT".
001120 01  CARD-MASTER-REC.
001130     COPY CARDREC.
001140 
001150 FD  USER-MASTER-FILE
001160     LABEL RECORD STANDARD
001170     VALUE OF FILE-ID IS "USERMAST.DAT".
001180 01  USER-MASTER-REC.
001190     COPY USRREC.
001200 
001210 FD  CARD-MAINT-REQ-FILE
001220     LABEL RECORD STANDARD
001230     VALUE OF FILE-ID IS "CARDMREQ.DAT".
001240 01  CARD-MAINT-REQ-REC.
001250     COPY CRDMREQ.
001260 
001270 FD  CARD-EVENT-LOG-FILE
001280     LABEL RECORD STANDARD
001290     VALUE OF FILE-ID IS "CARDEVT.DAT".
001300 01  CARD-EVENT-REC.
001310     COPY CRDEVT.
001320 
001330 WORKING-STORAGE SECTION.
001340* Set just ahead of each OPEN/READ/WRITE that can fail, so
001350* PSYS-ERR's DISPLAY names the file it was working against.
001360 01  CHECKERR                   PIC X(20) VALUE SPACES.
001370 
001380 77  FS-CM                      PIC X(2).
001390 77  FS-UM                      PIC X(2).
001400 77  FS-CMR                     PIC X(2).
001410 77  FS-CEV                     PIC X(2).
001420
001430 COPY DATEWRK.
001440 
001450* Card table, loaded once from CARD-MASTER-FILE, grown by CREATE,
001460* soft-marked on DELETE, rewritten in full at end of run.  Kept
001470* in CARD-ID order throughout -- CREATE always appends a key
001480* one higher than the current maximum, so SEARCH ALL never needs
001490* a re-sort.
001500 01  W01-CARD-TABLE.
001510     05  W01-CARD-ENTRY OCCURS 2000 TIMES
001520             ASCENDING KEY IS W01-TBL-CARD-ID
001530             INDEXED BY W01-CARD-IX.
001540         10  W01-TBL-CARD-ID        PIC 9(9).
001550         10  W01-TBL-CARD-NUMBER-MASKED PIC X(19).
001560         10  W01-TBL-CARD-NUMBER-LAST4 PIC X(4).
001570         10  W01-TBL-CARD-HOLDER    PIC X(200).
001580         10  W01-TBL-CARD-EXPIRY    PIC 9(8).
001590         10  W01-TBL-CARD-STATUS    PIC X(1).
001600         10  W01-TBL-CARD-BALANCE   PIC S9(13)V9(2).
001610         10  W01-TBL-CARD-USER-ID   PIC 9(9).
001620         10  W01-TBL-CARD-CRE-DATE  PIC 9(8).
001630         10  W01-TBL-CARD-CRE-TIME  PIC 9(6).
001640         10  W01-TBL-CARD-UPD-DATE  PIC 9(8).
001650         10  W01-TBL-CARD-UPD-TIME  PIC 9(6).
001660         10  W01-TBL-CARD-DELETED   PIC X(1) VALUE "N".
001670             88  W01-CARD-IS-DELETED    VALUE "Y".
001680             88  W01-CARD-NOT-DELETED   VALUE "N".
001690 
001700 77  W01-CARD-COUNT              PIC 9(5) COMP.
001710 77  W01-FOUND-IX                PIC 9(5) COMP.
001720 77  W01-SUBSCR                  PIC 9(5) COMP.
001730 
001740* User table, read-only in this run -- CREATE needs the owning
001750* user to exist, nothing here ever rewrites USER-MASTER.
001760 01  W02-USER-TABLE.
001770     05  W02-USER-ENTRY OCCURS 2000 TIMES
001780             ASCENDING KEY IS W02-TBL-USER-ID
001790             INDEXED BY W02-USER-IX.
001800         10  W02-TBL-USER-ID        PIC 9(9).
001810 77  W02-USER-COUNT              PIC 9(5) COMP.
001820 
001830 77  W03-EOF-SW                  PIC X(1) VALUE "N".
001840     88  W03-REQUEST-EOF              VALUE "Y".
001850 77  W03-VALID-SW                PIC X(1).
001860     88  W03-REQUEST-VALID            VALUE "Y".
001870     88  W03-REQUEST-INVALID          VALUE "N".
001880 77  W03-REASON                  PIC X(60).
001890 77  W03-EVENT-SEQ               PIC 9(9) COMP.
001900 77  W03-CREATED-COUNT           PIC 9(9) COMP.
001910 77  W03-UPDATED-COUNT           PIC 9(9) COMP.
001920 77  W03-DELETED-COUNT           PIC 9(9) COMP.
001930 77  W03-REJECTED-COUNT          PIC 9(9) COMP.
001940 
001950* 3100-LUHN-CHECK working fields.  CMR-PAN moves byte-for-byte
001960* into W06-PAN-WORK (16 bytes either way) so each digit can be
001970* picked off as PIC 9(1) without STRING/UNSTRING.
001980 01  W06-PAN-WORK.
001990     05  W06-PAN-DIGIT              PIC 9(1) OCCURS 16 TIMES.
002000 01  W06-PAN-SPLIT REDEFINES W06-PAN-WORK.
002010     05  FILLER                     PIC 9(12).
002020     05  W06-PAN-LAST4              PIC 9(4).
002030 77  W06-PAN-IX                  PIC 9(2) COMP.
002040 77  W06-POS-FROM-RIGHT          PIC 9(2) COMP.
002050 77  W06-POS-REM                 PIC 9(1) COMP.
002060 77  W06-SCRATCH-QUOT             PIC 9(2) COMP.
002070 77  W06-DIGIT-VAL                PIC 9(2) COMP.
002080 77  W06-CHECKSUM                PIC 9(3) COMP.
002090 77  W06-LUHN-SW                 PIC X(1).
002100     88  W06-LUHN-VALID               VALUE "Y".
002110     88  W06-LUHN-INVALID             VALUE "N".
002120 
002130 PROCEDURE DIVISION.
002140*****************************************************************
002150*  0000-MAINLINE
002160*****************************************************************
002170 0000-MAINLINE.
002180     MOVE FUNCTION CURRENT-DATE TO CAMPOS-FECHA.
002190     MOVE 0 TO W03-EVENT-SEQ W03-CREATED-COUNT W03-UPDATED-COUNT
002200               W03-DELETED-COUNT W03-REJECTED-COUNT.
002210 
002220     IF RERUN-REQUESTED
002230         DISPLAY "CARDMNT: UPSI-0 ON - RERUN OF PRIOR QUEUE"
002240     END-IF.
002250 
002260     PERFORM 1000-LOAD-TABLES THRU 1000-EXIT.
002270 
002280     MOVE "CARD-MAINT-REQ-FILE" TO CHECKERR.
002290     OPEN INPUT CARD-MAINT-REQ-FILE.
002300     IF FS-CMR NOT = "00"
002310         GO TO PSYS-ERR
002320     END-IF.
002330     MOVE "CARD-EVENT-LOG-FILE" TO CHECKERR.
002340     OPEN OUTPUT CARD-EVENT-LOG-FILE.
002350     IF FS-CEV NOT = "00"
002360         GO TO PSYS-ERR
002370     END-IF.
002380 
002390     MOVE "N" TO W03-EOF-SW.
002400     PERFORM 2000-READ-MAINT-REQUEST THRU 2000-EXIT
002410         UNTIL W03-REQUEST-EOF.
002420 
002430     CLOSE CARD-MAINT-REQ-FILE.
002440     CLOSE CARD-EVENT-LOG-FILE.
002450 
002460     PERFORM 8000-REWRITE-CARD-MASTER THRU 8000-EXIT.
002470 
002480     DISPLAY "CARDMNT: CREATED  " W03-CREATED-COUNT.
002490     DISPLAY "CARDMNT: UPDATED  " W03-UPDATED-COUNT.
002500     DISPLAY "CARDMNT: DELETED  " W03-DELETED-COUNT.
002510     DISPLAY "CARDMNT: REJECTED " W03-REJECTED-COUNT.
002520 
002530     GO TO FIN.
002540 
002550*****************************************************************
002560*  1000-LOAD-TABLES-THRU-EXIT
002570*    Loads CARD-MASTER into W01-CARD-TABLE and USER-MASTER into
002580*    W02-USER-TABLE, both in key order off the sequential file.
002590*****************************************************************
002600 1000-LOAD-TABLES.
002610     MOVE "CARD-MASTER-FILE" TO CHECKERR.
002620     OPEN INPUT CARD-MASTER-FILE.
002630     IF FS-CM NOT = "00"
002640         GO TO PSYS-ERR
002650     END-IF.
002660     MOVE 0 TO W01-CARD-COUNT.
002670 
002680 1000-CARD-LOOP.
002690     READ CARD-MASTER-FILE
002700         AT END GO TO 1000-CARD-DONE.
002710     ADD 1 TO W01-CARD-COUNT.
002720     SET W01-CARD-IX TO W01-CARD-COUNT.
002730     MOVE CARD-ID             TO W01-TBL-CARD-ID (W01-CARD-IX).
002740     MOVE CARD-NUMBER-MASKED  TO W01-TBL-CARD-NUMBER-MASKED
002750                                     (W01-CARD-IX).
002760     MOVE CARD-NUMBER-LAST4   TO W01-TBL-CARD-NUMBER-LAST4
002770                                     (W01-CARD-IX).
002780     MOVE CARD-HOLDER         TO W01-TBL-CARD-HOLDER (W01-CARD-IX).
002790     MOVE CARD-EXPIRY-DATE    TO W01-TBL-CARD-EXPIRY (W01-CARD-IX).
002800     MOVE CARD-STATUS         TO W01-TBL-CARD-STATUS (W01-CARD-IX).
002810     MOVE CARD-BALANCE        TO W01-TBL-CARD-BALANCE (W01-CARD-IX).
002820     MOVE CARD-USER-ID        TO W01-TBL-CARD-USER-ID (W01-CARD-IX).
002830     MOVE CARD-CREATED-DATE   TO W01-TBL-CARD-CRE-DATE (W01-CARD-IX).
002840     MOVE CARD-CREATED-TIME   TO W01-TBL-CARD-CRE-TIME (W01-CARD-IX).
002850     MOVE CARD-UPDATED-DATE   TO W01-TBL-CARD-UPD-DATE (W01-CARD-IX).
002860     MOVE CARD-UPDATED-TIME   TO W01-TBL-CARD-UPD-TIME (W01-CARD-IX).
002870     MOVE "N" TO W01-TBL-CARD-DELETED (W01-CARD-IX).
002880     GO TO 1000-CARD-LOOP.
002890 
002900 1000-CARD-DONE.
002910     CLOSE CARD-MASTER-FILE.
002920 
002930     MOVE "USER-MASTER-FILE" TO CHECKERR.
002940     OPEN INPUT USER-MASTER-FILE.
002950     IF FS-UM NOT = "00"
002960         GO TO PSYS-ERR
002970     END-IF.
002980     MOVE 0 TO W02-USER-COUNT.
002990 
003000 1000-USER-LOOP.
003010     READ USER-MASTER-FILE
003020         AT END GO TO 1000-USER-DONE.
003030     ADD 1 TO W02-USER-COUNT.
003040     SET W02-USER-IX TO W02-USER-COUNT.
003050     MOVE USER-ID TO W02-TBL-USER-ID (W02-USER-IX).
003060     GO TO 1000-USER-LOOP.
003070 
003080 1000-USER-DONE.
003090     CLOSE USER-MASTER-FILE.
003100 1000-EXIT.
003110     EXIT.
003120 
003130*****************************************************************
003140*  2000-READ-MAINT-REQUEST-THRU-EXIT
003150*****************************************************************
003160 2000-READ-MAINT-REQUEST.
003170     READ CARD-MAINT-REQ-FILE
003180         AT END
003190             MOVE "Y" TO W03-EOF-SW
003200             GO TO 2000-EXIT
003210     END-READ.
003220 
003230     MOVE "Y" TO W03-VALID-SW.
003240     MOVE SPACES TO W03-REASON.
003250 
003260     IF CMR-ACTION-CREATE
003270         PERFORM 3000-DO-CREATE THRU 3000-EXIT
003280     ELSE IF CMR-ACTION-UPDATE
003290         PERFORM 4000-DO-UPDATE THRU 4000-EXIT
003300     ELSE IF CMR-ACTION-STATUS
003310         PERFORM 5000-DO-STATUS THRU 5000-EXIT
003320     ELSE IF CMR-ACTION-DELETE
003330         PERFORM 6000-DO-DELETE THRU 6000-EXIT
003340     ELSE
003350         MOVE "N" TO W03-VALID-SW
003360         MOVE "Unrecognized action code" TO W03-REASON
003370     END-IF.
003380 
003390     IF W03-REQUEST-INVALID
003400         ADD 1 TO W03-REJECTED-COUNT
003410         DISPLAY "CARDMNT: REJECTED CARD-ID " CMR-CARD-ID
003420             " - " W03-REASON
003430     END-IF.
003440 2000-EXIT.
003450     EXIT.
003460 
003470*****************************************************************
003480*  3000-DO-CREATE-THRU-EXIT
003490*    Luhn check, duplicate-PAN check, user lookup, expiry-in-
003500*    past rule, default-balance rule, masking rule, then append
003510*    the new row and a CARD_CREATED event.
003520*****************************************************************
003530 3000-DO-CREATE.
003540     PERFORM 3100-LUHN-CHECK THRU 3100-EXIT.
003550     IF W06-LUHN-INVALID
003560         MOVE "N" TO W03-VALID-SW
003570         MOVE "PAN fails Luhn check" TO W03-REASON
003580         GO TO 3000-EXIT
003590     END-IF.
003600 
003610     PERFORM 3050-FIND-DUP-LAST4 THRU 3050-EXIT.
003620     IF W01-FOUND-IX NOT = 0
003630         MOVE "N" TO W03-VALID-SW
003640         MOVE "PAN already on file" TO W03-REASON
003650         GO TO 3000-EXIT
003660     END-IF.
003670 
003680     SET W02-USER-IX TO 1.
003690     SEARCH ALL W02-USER-ENTRY
003700         AT END
003710             MOVE "N" TO W03-VALID-SW
003720             MOVE "Owning user not found" TO W03-REASON
003730             GO TO 3000-EXIT
003740         WHEN W02-TBL-USER-ID (W02-USER-IX) = CMR-OWNING-USER-ID
003750             CONTINUE
003760     END-SEARCH.
003770 
003780     IF CMR-EXPIRY-DATE < FECHA-ACTUAL-CCYYMMDD
003790         MOVE "N" TO W03-VALID-SW
003800         MOVE "Expiry date is in the past" TO W03-REASON
003810         GO TO 3000-EXIT
003820     END-IF.
003830 
003840     IF W01-CARD-COUNT = 0
003850         COMPUTE W01-TBL-CARD-ID (1) = 1
003860     ELSE
003870         COMPUTE W01-TBL-CARD-ID (W01-CARD-COUNT + 1) =
003880             W01-TBL-CARD-ID (W01-CARD-COUNT) + 1
003890     END-IF.
003900     ADD 1 TO W01-CARD-COUNT.
003910     SET W01-CARD-IX TO W01-CARD-COUNT.
003920 
003930     PERFORM 3200-BUILD-MASK THRU 3200-EXIT.
003940 
003950     MOVE CMR-HOLDER          TO W01-TBL-CARD-HOLDER (W01-CARD-IX).
003960     MOVE CMR-EXPIRY-DATE     TO W01-TBL-CARD-EXPIRY (W01-CARD-IX).
003970     MOVE "A"                 TO W01-TBL-CARD-STATUS (W01-CARD-IX).
003980     IF CMR-INITIAL-BALANCE = 0
003990         MOVE 0 TO W01-TBL-CARD-BALANCE (W01-CARD-IX)
004000     ELSE
004010         MOVE CMR-INITIAL-BALANCE TO
004020             W01-TBL-CARD-BALANCE (W01-CARD-IX)
004030     END-IF.
004040     MOVE CMR-OWNING-USER-ID  TO W01-TBL-CARD-USER-ID (W01-CARD-IX).
004050     MOVE FECHA-ACTUAL-CCYYMMDD
004060                              TO W01-TBL-CARD-CRE-DATE (W01-CARD-IX).
004070     COMPUTE W01-TBL-CARD-CRE-TIME (W01-CARD-IX) =
004080         HORAS * 10000 + MINUTOS * 100 + SEGUNDOS.
004090     MOVE W01-TBL-CARD-CRE-DATE (W01-CARD-IX)
004100                              TO W01-TBL-CARD-UPD-DATE (W01-CARD-IX).
004110     MOVE W01-TBL-CARD-CRE-TIME (W01-CARD-IX)
004120                              TO W01-TBL-CARD-UPD-TIME (W01-CARD-IX).
004130     MOVE "N"                 TO W01-TBL-CARD-DELETED (W01-CARD-IX).
004140 
004150     ADD 1 TO W03-CREATED-COUNT.
004160 
004170     MOVE W01-TBL-CARD-ID (W01-CARD-IX) TO CEV-AGGREGATE-ID.
004180     MOVE "CARD_CREATED"      TO CEV-EVENT-TYPE.
004190     MOVE SPACES              TO CEV-OLD-STATUS.
004200     MOVE "A"                 TO CEV-NEW-STATUS.
004210     MOVE "Card created"      TO CEV-REASON.
004220     MOVE CMR-ACTING-USER-ID  TO CEV-USER-ID.
004230     PERFORM 7000-APPEND-EVENT THRU 7000-EXIT.
004240 3000-EXIT.
004250     EXIT.
004260 
004270*****************************************************************
004280*  3050-FIND-DUP-LAST4-THRU-EXIT
004290*    Sequential scan -- CARD-NUMBER-LAST4 is not the table's
004300*    ascending key, so SEARCH ALL does not apply here.
004310*****************************************************************
004320 3050-FIND-DUP-LAST4.
004330     MOVE 0 TO W01-FOUND-IX.
004340     MOVE 1 TO W01-SUBSCR.
004350 3050-SCAN-LOOP.
004360     IF W01-SUBSCR > W01-CARD-COUNT
004370         GO TO 3050-EXIT
004380     END-IF.
004390     IF W01-TBL-CARD-NUMBER-LAST4 (W01-SUBSCR) = W06-PAN-LAST4
004400         AND W01-CARD-NOT-DELETED (W01-SUBSCR)
004410         MOVE W01-SUBSCR TO W01-FOUND-IX
004420         GO TO 3050-EXIT
004430     END-IF.
004440     ADD 1 TO W01-SUBSCR.
004450     GO TO 3050-SCAN-LOOP.
004460 3050-EXIT.
004470     EXIT.
004480 
004490*****************************************************************
004500*  3100-LUHN-CHECK-THRU-EXIT
004510*    CardMaskingUtil.isValidCardNumber: 16 numeric digits, double
004520*    every second digit from the right, subtract 9 if the double
004530*    exceeds 9, sum everything, valid iff the sum is a multiple
004540*    of 10.
004550*****************************************************************
004560 3100-LUHN-CHECK.
004570     MOVE "Y" TO W06-LUHN-SW.
004580     IF CMR-PAN IS NOT NUMERIC
004590         MOVE "N" TO W06-LUHN-SW
004600         GO TO 3100-EXIT
004610     END-IF.
004620 
004630     MOVE CMR-PAN TO W06-PAN-WORK.
004640     MOVE 0 TO W06-CHECKSUM.
004650 
004660     PERFORM 3110-LUHN-DIGIT THRU 3110-EXIT
004670         VARYING W06-PAN-IX FROM 16 BY -1 UNTIL W06-PAN-IX < 1.
004680 
004690     DIVIDE W06-CHECKSUM BY 10 GIVING W06-DIGIT-VAL
004700         REMAINDER W06-POS-REM.
004710     IF W06-POS-REM NOT = 0
004720         MOVE "N" TO W06-LUHN-SW
004730     END-IF.
004740 3100-EXIT.
004750     EXIT.
004760 
004770 3110-LUHN-DIGIT.
004780     COMPUTE W06-POS-FROM-RIGHT = 17 - W06-PAN-IX.
004790     DIVIDE W06-POS-FROM-RIGHT BY 2 GIVING W06-SCRATCH-QUOT
004800         REMAINDER W06-POS-REM.
004810     MOVE W06-PAN-DIGIT (W06-PAN-IX) TO W06-DIGIT-VAL.
004820     IF W06-POS-REM = 0
004830         COMPUTE W06-DIGIT-VAL = W06-DIGIT-VAL * 2
004840         IF W06-DIGIT-VAL > 9
004850             SUBTRACT 9 FROM W06-DIGIT-VAL
004860         END-IF
004870     END-IF.
004880     ADD W06-DIGIT-VAL TO W06-CHECKSUM.
004890 3110-EXIT.
004900     EXIT.
004910 
004920*****************************************************************
004930*  3200-BUILD-MASK-THRU-EXIT
004940*    CardMaskingUtil masking rule: three groups of asterisks and
004950*    the PAN's own last 4 digits as the fourth group.
004960*****************************************************************
004970 3200-BUILD-MASK.
004980     MOVE "**** **** **** "     TO W01-TBL-CARD-NUMBER-MASKED
004990                                        (W01-CARD-IX).
005000     MOVE W06-PAN-LAST4     TO W01-TBL-CARD-NUMBER-LAST4
005010                                        (W01-CARD-IX).
005020     MOVE W01-TBL-CARD-NUMBER-LAST4 (W01-CARD-IX) TO
005030         W01-TBL-CARD-NUMBER-MASKED (W01-CARD-IX) (16:4).
005040 3200-EXIT.
005050     EXIT.
005060 
005070*****************************************************************
005080*  4000-DO-UPDATE-THRU-EXIT
005090*    Ownership check, then conditional holder/expiry/status
005100*    replace; a status change also logs CARD_STATUS_CHANGED.
005110*****************************************************************
005120 4000-DO-UPDATE.
005130     PERFORM 4100-FIND-CARD THRU 4100-EXIT.
005140     IF W03-REQUEST-INVALID
005150         GO TO 4000-EXIT
005160     END-IF.
005170 
005180     IF W01-TBL-CARD-USER-ID (W01-FOUND-IX) NOT = CMR-ACTING-USER-ID
005190         MOVE "N" TO W03-VALID-SW
005200         MOVE "You do not own this card" TO W03-REASON
005210         GO TO 4000-EXIT
005220     END-IF.
005230 
005240     IF CMR-HOLDER NOT = SPACES
005250         MOVE CMR-HOLDER TO W01-TBL-CARD-HOLDER (W01-FOUND-IX)
005260     END-IF.
005270 
005280     IF CMR-EXPIRY-DATE NOT = 0
005290         IF CMR-EXPIRY-DATE < FECHA-ACTUAL-CCYYMMDD
005300             MOVE "N" TO W03-VALID-SW
005310             MOVE "Expiry date is in the past" TO W03-REASON
005320             GO TO 4000-EXIT
005330         END-IF
005340         MOVE CMR-EXPIRY-DATE TO W01-TBL-CARD-EXPIRY (W01-FOUND-IX)
005350     END-IF.
005360 
005370     IF CMR-NEW-STATUS NOT = SPACES
005380         AND CMR-NEW-STATUS NOT = W01-TBL-CARD-STATUS (W01-FOUND-IX)
005390         MOVE W01-TBL-CARD-STATUS (W01-FOUND-IX) TO CEV-OLD-STATUS
005400         MOVE CMR-NEW-STATUS TO W01-TBL-CARD-STATUS (W01-FOUND-IX)
005410         MOVE CMR-NEW-STATUS TO CEV-NEW-STATUS
005420         MOVE W01-TBL-CARD-ID (W01-FOUND-IX) TO CEV-AGGREGATE-ID
005430         MOVE "CARD_STATUS_CHANGED" TO CEV-EVENT-TYPE
005440         MOVE "Manual update" TO CEV-REASON
005450         MOVE CMR-ACTING-USER-ID TO CEV-USER-ID
005460         PERFORM 7000-APPEND-EVENT THRU 7000-EXIT
005470     END-IF.
005480 
005490     MOVE FECHA-ACTUAL-CCYYMMDD TO
005500         W01-TBL-CARD-UPD-DATE (W01-FOUND-IX).
005510     COMPUTE W01-TBL-CARD-UPD-TIME (W01-FOUND-IX) =
005520         HORAS * 10000 + MINUTOS * 100 + SEGUNDOS.
005530 
005540     ADD 1 TO W03-UPDATED-COUNT.
005550 4000-EXIT.
005560     EXIT.
005570 
005580*****************************************************************
005590*  4100-FIND-CARD-THRU-EXIT
005600*    SEARCH ALL for CMR-CARD-ID; shared by UPDATE/STATUS/DELETE.
005610*****************************************************************
005620 4100-FIND-CARD.
005630     SET W01-CARD-IX TO 1.
005640     SEARCH ALL W01-CARD-ENTRY
005650         AT END
005660             MOVE "N" TO W03-VALID-SW
005670             MOVE "Card not found" TO W03-REASON
005680             MOVE 0 TO W01-FOUND-IX
005690             GO TO 4100-EXIT
005700         WHEN W01-TBL-CARD-ID (W01-CARD-IX) = CMR-CARD-ID
005710             SET W01-FOUND-IX TO W01-CARD-IX
005720     END-SEARCH.
005730 
005740     IF W01-FOUND-IX NOT = 0
005750         AND W01-CARD-IS-DELETED (W01-FOUND-IX)
005760         MOVE "N" TO W03-VALID-SW
005770         MOVE "Card not found" TO W03-REASON
005780         MOVE 0 TO W01-FOUND-IX
005790     END-IF.
005800 4100-EXIT.
005810     EXIT.
005820 
005830*****************************************************************
005840*  5000-DO-STATUS-THRU-EXIT
005850*    Ownership check, set the new status, append the event with
005860*    the caller-supplied reason.
005870*****************************************************************
005880 5000-DO-STATUS.
005890     PERFORM 4100-FIND-CARD THRU 4100-EXIT.
005900     IF W03-REQUEST-INVALID
005910         GO TO 5000-EXIT
005920     END-IF.
005930 
005940     IF W01-TBL-CARD-USER-ID (W01-FOUND-IX) NOT = CMR-ACTING-USER-ID
005950         MOVE "N" TO W03-VALID-SW
005960         MOVE "You do not own this card" TO W03-REASON
005970         GO TO 5000-EXIT
005980     END-IF.
005990 
006000     MOVE W01-TBL-CARD-STATUS (W01-FOUND-IX) TO CEV-OLD-STATUS.
006010     MOVE CMR-NEW-STATUS TO W01-TBL-CARD-STATUS (W01-FOUND-IX).
006020     MOVE FECHA-ACTUAL-CCYYMMDD TO
006030         W01-TBL-CARD-UPD-DATE (W01-FOUND-IX).
006040     COMPUTE W01-TBL-CARD-UPD-TIME (W01-FOUND-IX) =
006050         HORAS * 10000 + MINUTOS * 100 + SEGUNDOS.
006060 
006070     MOVE W01-TBL-CARD-ID (W01-FOUND-IX) TO CEV-AGGREGATE-ID.
006080     MOVE "CARD_STATUS_CHANGED" TO CEV-EVENT-TYPE.
006090     MOVE CMR-NEW-STATUS TO CEV-NEW-STATUS.
006100     MOVE CMR-REASON(1:100) TO CEV-REASON.
006110     MOVE CMR-ACTING-USER-ID TO CEV-USER-ID.
006120     PERFORM 7000-APPEND-EVENT THRU 7000-EXIT.
006130 
006140     ADD 1 TO W03-UPDATED-COUNT.
006150 5000-EXIT.
006160     EXIT.
006170 
006180*****************************************************************
006190*  6000-DO-DELETE-THRU-EXIT
006200*    Ownership check, append CARD_DELETED, soft-mark the row so
006210*    8000 leaves it out of the rewritten CARD-MASTER.
006220*****************************************************************
006230 6000-DO-DELETE.
006240     PERFORM 4100-FIND-CARD THRU 4100-EXIT.
006250     IF W03-REQUEST-INVALID
006260         GO TO 6000-EXIT
006270     END-IF.
006280 
006290     IF W01-TBL-CARD-USER-ID (W01-FOUND-IX) NOT = CMR-ACTING-USER-ID
006300         MOVE "N" TO W03-VALID-SW
006310         MOVE "You do not own this card" TO W03-REASON
006320         GO TO 6000-EXIT
006330     END-IF.
006340 
006350     MOVE W01-TBL-CARD-ID (W01-FOUND-IX) TO CEV-AGGREGATE-ID.
006360     MOVE "CARD_DELETED" TO CEV-EVENT-TYPE.
006370     MOVE W01-TBL-CARD-STATUS (W01-FOUND-IX) TO CEV-OLD-STATUS.
006380     MOVE SPACES TO CEV-NEW-STATUS.
006390     MOVE "Card deleted" TO CEV-REASON.
006400     MOVE CMR-ACTING-USER-ID TO CEV-USER-ID.
006410     PERFORM 7000-APPEND-EVENT THRU 7000-EXIT.
006420 
006430     MOVE "Y" TO W01-TBL-CARD-DELETED (W01-FOUND-IX).
006440     ADD 1 TO W03-DELETED-COUNT.
006450 6000-EXIT.
006460     EXIT.
006470 
006480*****************************************************************
006490*  7000-APPEND-EVENT-THRU-EXIT
006500*    CEV-ID sequencing and the WRITE; caller fills every other
006510*    CARD-EVENT field before performing down to here.
006520*****************************************************************
006530 7000-APPEND-EVENT.
006540     ADD 1 TO W03-EVENT-SEQ.
006550     MOVE W03-EVENT-SEQ TO CEV-ID.
006560     MOVE FECHA-ACTUAL-CCYYMMDD TO CEV-TIMESTAMP-DATE.
006570     COMPUTE CEV-TIMESTAMP-TIME =
006580         HORAS * 10000 + MINUTOS * 100 + SEGUNDOS.
006590 
006600     MOVE "CARD-EVENT-LOG-FILE" TO CHECKERR.
006610     WRITE CARD-EVENT-REC.
006620 7000-EXIT.
006630     EXIT.
006640 
006650*****************************************************************
006660*  8000-REWRITE-CARD-MASTER-THRU-EXIT
006670*    Writes every table row that is not soft-deleted back to
006680*    CARD-MASTER-FILE, in the same CARD-ID order it was loaded.
006690*****************************************************************
006700 8000-REWRITE-CARD-MASTER.
006710     MOVE "CARD-MASTER-FILE" TO CHECKERR.
006720     OPEN OUTPUT CARD-MASTER-FILE.
006730     IF FS-CM NOT = "00"
006740         GO TO PSYS-ERR
006750     END-IF.
006760 
006770     MOVE 1 TO W01-SUBSCR.
006780 8000-WRITE-LOOP.
006790     IF W01-SUBSCR > W01-CARD-COUNT
006800         GO TO 8000-WRITE-DONE
006810     END-IF.
006820 
006830     IF W01-CARD-IS-DELETED (W01-SUBSCR)
006840         ADD 1 TO W01-SUBSCR
006850         GO TO 8000-WRITE-LOOP
006860     END-IF.
006870 
006880     MOVE W01-TBL-CARD-ID (W01-SUBSCR)        TO CARD-ID.
006890     MOVE W01-TBL-CARD-NUMBER-MASKED (W01-SUBSCR)
006900         TO CARD-NUMBER-MASKED.
006910     MOVE W01-TBL-CARD-NUMBER-LAST4 (W01-SUBSCR)
006920         TO CARD-NUMBER-LAST4.
006930     MOVE W01-TBL-CARD-HOLDER (W01-SUBSCR)     TO CARD-HOLDER.
006940     MOVE W01-TBL-CARD-EXPIRY (W01-SUBSCR)     TO CARD-EXPIRY-DATE.
006950     MOVE W01-TBL-CARD-STATUS (W01-SUBSCR)     TO CARD-STATUS.
006960     MOVE W01-TBL-CARD-BALANCE (W01-SUBSCR)    TO CARD-BALANCE.
006970     MOVE W01-TBL-CARD-USER-ID (W01-SUBSCR)    TO CARD-USER-ID.
006980     MOVE W01-TBL-CARD-CRE-DATE (W01-SUBSCR)   TO CARD-CREATED-DATE.
006990     MOVE W01-TBL-CARD-CRE-TIME (W01-SUBSCR)   TO CARD-CREATED-TIME.
007000     MOVE W01-TBL-CARD-UPD-DATE (W01-SUBSCR)   TO CARD-UPDATED-DATE.
007010     MOVE W01-TBL-CARD-UPD-TIME (W01-SUBSCR)   TO CARD-UPDATED-TIME.
007020 
007030     WRITE CARD-MASTER-REC.
007040 
007050     ADD 1 TO W01-SUBSCR.
007060     GO TO 8000-WRITE-LOOP.
007070 
007080 8000-WRITE-DONE.
007090     CLOSE CARD-MASTER-FILE.
007100 8000-EXIT.
007110     EXIT.
007120 
007130*****************************************************************
007140*  ERROR AND EXIT HANDLING
007150*****************************************************************
007160 PSYS-ERR.
007170     DISPLAY "CARDMNT: UNRECOVERABLE FILE ERROR ON " CHECKERR.
007180     DISPLAY "CARDMNT: RUN TERMINATED ABNORMALLY".
007190     GO TO FIN.
007200 
007210 FIN.
007220     STOP RUN.
