000100*****************************************************************
000110*  PROGRAM.........: USRMNT
000120*  TITLE...........: USER MASTER MAINTENANCE RUN
000130*  DESCRIPTION.....: Reads the USER-MAINTENANCE-REQUEST queue and
000140*                  applies UPDATE/TOGGLE-STATUS/DELETE actions
000150*                  against the in-memory user master table --
000160*                  duplicate-email check and partial-update rule
000170*                  on UPDATE -- then rewrites USER-MASTER.
000180*  ORIGIN..........: Rewritten from BANK2's balance-lookup
000190*                  SECTION split and BANK5's PANTALLA-INGRESO/
000200*                  INSERTAR-MOVIMIENTO deposit-and-REWRITE shape;
000210*                  the screen panels belong to the teller
000220*                  terminal, not this batch run, and are dropped.
000230*****************************************************************
000240 IDENTIFICATION DIVISION.
000250 PROGRAM-ID.    USRMNT.
000260 AUTHOR.        D C HORTAL.
000270 INSTALLATION.  UNIZARBANK DATA CENTER.
000280 DATE-WRITTEN.  1990-05-07.
000290 DATE-COMPILED.
000300 SECURITY.      UNIZARBANK INTERNAL USE ONLY - CARD OPERATIONS.
000310*
000320*****************************************************************
000330*  CHANGE LOG
000340*    1990-05-07 RSV  Original lookup-and-REWRITE loop off BANK2's
000350*                    balance SECTION, carrying a cardholder name
000360*                    and address the ATM screens never needed.
000370*    1992-04-14 JMP  Added FIRST-NAME/LAST-NAME replace once
000380*                    USER-REC-CB carried them split (see USRREC
000390*                    CHANGE LOG).
000400*    1997-06-20 LTR  Added TOGGLE-STATUS; Security wanted a way
000410*                    to freeze a user's cards short of deleting
000420*                    the account.
000430*    1999-01-06 LTR  Y2K review: no date-bearing fields on this
000440*                    record, no change required.
000450*    2006-02-20 DCH  Ticket ATM-231: folded the old per-field
000460*                    change screens into one UPDATE/TOGGLE-
000470*                    STATUS/DELETE dispatch off the USER-
000480*                    MAINTENANCE-REQUEST queue, added the
000490*                    duplicate-email check and the blank-means-
000500*                    unchanged partial-update rule.
000510*    2006-03-08 DCH  Single USER-MASTER-FILE select reopened
000520*                    INPUT then OUTPUT instead of two SELECTs
000530*                    sharing one COPY, matching CARDMNT/CARDTRF
000540*                    (ticket ATM-231 continued).
000550*    2006-04-19 DCH  Ticket ATM-231: recoded the action-code
000560*                    dispatch in 2000-READ-MAINT-REQUEST as an
000570*                    IF/ELSE IF chain to match CARDMNT's dispatch
000580*                    style.
000590*****************************************************************
000600*
000610 ENVIRONMENT DIVISION.
000620 CONFIGURATION SECTION.
000630 SPECIAL-NAMES.
000640     C01 IS TOP-OF-FORM
000650     CLASS W-NUMERIC-CLASS IS "0" THRU "9"
000660     UPSI-0 ON STATUS IS RERUN-REQUESTED.
000670*
000680 INPUT-OUTPUT SECTION.
000690 FILE-CONTROL.
000700     SELECT USER-MASTER-FILE ASSIGN TO DISK
000710         ORGANIZATION IS LINE SEQUENTIAL
000720         FILE STATUS IS FS-UM.
000730*
000740     SELECT USER-MAINT-REQ-FILE ASSIGN TO DISK
000750         ORGANIZATION IS LINE SEQUENTIAL
000760         FILE STATUS IS FS-UMR.
000770*
000780 DATA DIVISION.
000790 FILE SECTION.
000800*
000810*  One SELECT/FD for USER-MASTER, opened INPUT at 1000 to load
000820*  the table and reopened OUTPUT at 6000 to rewrite it -- the
000830*  same close-and-reopen habit BANK6 uses on TARJETAS, carried
000840*  into this batch run instead of BANK6's teller-terminal loop.
000850 FD  USER-MASTER-FILE
000860     LABEL RECORD STANDARD
000870     VALUE OF FILE-ID IS "USERMSTR.DAT".
000880 01  USER-MASTER-REC.
000890     COPY USRREC.
000900*
000910 FD  USER-MAINT-REQ-FILE
000920     LABEL RECORD STANDARD
000930     VALUE OF FILE-ID IS "USRMREQ.DAT".
000940 01  USER-MAINT-REQ-REC.
000950     COPY USRMREQ.
000960*
000970 WORKING-STORAGE SECTION.
000980 01  CHECKERR                      PIC X(20) VALUE SPACES.
000990 77  FS-UM                         PIC X(2).
001000 77  FS-UMR                        PIC X(2).
001010*
001020 COPY DATEWRK.
001030*
001040*  In-memory user table, loaded at 1000, rewritten at 6000.
001050*  DELETE is a soft-delete against W01-TBL-USER-DELETED, the
001060*  same way CARDMNT soft-deletes a card row, so the table stays
001070*  in ascending USER-ID order for SEARCH ALL without a re-sort.
001080 01  W01-USER-TABLE.
001090     05  W01-USER-ENTRY OCCURS 2000 TIMES
001100             ASCENDING KEY IS W01-TBL-USER-ID
001110             INDEXED BY W01-USER-IX.
001120         10  W01-TBL-USER-ID          PIC 9(9).
001130         10  W01-TBL-USER-USERNAME    PIC X(50).
001140         10  W01-TBL-USER-EMAIL       PIC X(100).
001150         10  W01-TBL-USER-FIRST-NAME  PIC X(50).
001160         10  W01-TBL-USER-LAST-NAME   PIC X(50).
001170         10  W01-TBL-USER-NAME-R REDEFINES W01-TBL-USER-LAST-NAME.
001180             15  W01-TBL-USER-LAST-INIT  PIC X(1).
001190             15  FILLER                  PIC X(49).
001200         10  W01-TBL-USER-ROLE        PIC X(1).
001210         10  W01-TBL-USER-ENABLED     PIC X(1).
001220         10  W01-TBL-USER-DELETED     PIC X(1) VALUE "N".
001230             88  W01-USER-IS-DELETED      VALUE "Y".
001240             88  W01-USER-NOT-DELETED     VALUE "N".
001250 77  W01-USER-COUNT                 PIC 9(4) COMP.
001260 77  W01-FOUND-IX                   PIC 9(4) COMP.
001270 77  W01-SUBSCR                     PIC 9(4) COMP.
001280*
001290 77  W03-EOF-SW                     PIC X(1).
001300     88  W03-END-OF-REQUESTS            VALUE "Y".
001310 77  W03-VALID-SW                   PIC X(1).
001320     88  W03-REQUEST-VALID              VALUE "Y".
001330     88  W03-REQUEST-INVALID            VALUE "N".
001340 77  W03-DUP-SW                     PIC X(1).
001350     88  W03-DUP-EMAIL-FOUND            VALUE "Y".
001360     88  W03-DUP-EMAIL-NOT-FOUND        VALUE "N".
001370 77  W03-UPDATED-COUNT               PIC 9(5) COMP.
001380 77  W03-TOGGLED-COUNT               PIC 9(5) COMP.
001390 77  W03-DELETED-COUNT               PIC 9(5) COMP.
001400 77  W03-REJECTED-COUNT              PIC 9(5) COMP.
001410*
001420 PROCEDURE DIVISION.
001430*
001440 0000-MAINLINE.
001450     IF RERUN-REQUESTED
001460         DISPLAY "USRMNT: UPSI-0 ON - RERUN OF PRIOR QUEUE"
001470     END-IF.
001480     PERFORM 1000-LOAD-USER-TABLE THRU 1000-EXIT.
001490     MOVE "USER-MAINT-REQ-FILE" TO CHECKERR.
001500     OPEN INPUT USER-MAINT-REQ-FILE.
001510     IF FS-UMR NOT = "00"
001520         GO TO PSYS-ERR
001530     END-IF.
001540     MOVE "N" TO W03-EOF-SW.
001550     MOVE 0 TO W03-UPDATED-COUNT.
001560     MOVE 0 TO W03-TOGGLED-COUNT.
001570     MOVE 0 TO W03-DELETED-COUNT.
001580     MOVE 0 TO W03-REJECTED-COUNT.
001590     PERFORM 2000-READ-MAINT-REQUEST THRU 2000-EXIT
001600         UNTIL W03-END-OF-REQUESTS.
001610     CLOSE USER-MAINT-REQ-FILE.
001620     PERFORM 6000-REWRITE-USER-MASTER THRU 6000-EXIT.
001630     DISPLAY "USRMNT: UPDATED  " W03-UPDATED-COUNT.
001640     DISPLAY "USRMNT: TOGGLED  " W03-TOGGLED-COUNT.
001650     DISPLAY "USRMNT: DELETED  " W03-DELETED-COUNT.
001660     DISPLAY "USRMNT: REJECTED " W03-REJECTED-COUNT.
001670     GO TO FIN.
001680*
001690 1000-LOAD-USER-TABLE.
001700     MOVE 0 TO W01-USER-COUNT.
001710     MOVE "USER-MASTER-FILE" TO CHECKERR.
001720     OPEN INPUT USER-MASTER-FILE.
001730     IF FS-UM NOT = "00"
001740         GO TO PSYS-ERR
001750     END-IF.
001760 1010-LOAD-LOOP.
001770     READ USER-MASTER-FILE
001780         AT END
001790             GO TO 1010-LOAD-DONE
001800     END-READ.
001810     ADD 1 TO W01-USER-COUNT.
001820     MOVE USER-ID         TO W01-TBL-USER-ID (W01-USER-COUNT).
001830     MOVE USER-USERNAME   TO
001840         W01-TBL-USER-USERNAME (W01-USER-COUNT).
001850     MOVE USER-EMAIL      TO W01-TBL-USER-EMAIL (W01-USER-COUNT).
001860     MOVE USER-FIRST-NAME TO
001870         W01-TBL-USER-FIRST-NAME (W01-USER-COUNT).
001880     MOVE USER-LAST-NAME  TO
001890         W01-TBL-USER-LAST-NAME (W01-USER-COUNT).
001900     MOVE USER-ROLE       TO W01-TBL-USER-ROLE (W01-USER-COUNT).
001910     MOVE USER-ENABLED    TO
001920         W01-TBL-USER-ENABLED (W01-USER-COUNT).
001930     MOVE "N" TO W01-TBL-USER-DELETED (W01-USER-COUNT).
001940     GO TO 1010-LOAD-LOOP.
001950 1010-LOAD-DONE.
001960     CLOSE USER-MASTER-FILE.
001970 1000-EXIT.
001980     EXIT.
001990*
002000 2000-READ-MAINT-REQUEST.
002010     READ USER-MAINT-REQ-FILE
002020         AT END
002030             MOVE "Y" TO W03-EOF-SW
002040             GO TO 2000-EXIT
002050     END-READ.
002060     IF UMR-ACTION-UPDATE
002070         PERFORM 3000-DO-UPDATE THRU 3000-EXIT
002080     ELSE IF UMR-ACTION-TOGGLE-STATUS
002090         PERFORM 4000-DO-TOGGLE-STATUS THRU 4000-EXIT
002100     ELSE IF UMR-ACTION-DELETE
002110         PERFORM 5000-DO-DELETE THRU 5000-EXIT
002120     ELSE
002130         ADD 1 TO W03-REJECTED-COUNT
002140         DISPLAY "USRMNT: UNKNOWN ACTION CODE "
002150             UMR-ACTION-CODE
002160     END-IF.
002170 2000-EXIT.
002180     EXIT.
002190*
002200*  4100-FIND-USER is shared by UPDATE/TOGGLE-STATUS/DELETE.
002210 4100-FIND-USER.
002220     MOVE "N" TO W03-VALID-SW.
002230     SET W01-USER-IX TO 1.
002240     SEARCH ALL W01-USER-ENTRY
002250         AT END
002260             GO TO 4100-EXIT
002270         WHEN W01-TBL-USER-ID (W01-USER-IX) = UMR-USER-ID
002280             IF W01-USER-NOT-DELETED (W01-USER-IX)
002290                 MOVE "Y" TO W03-VALID-SW
002300                 SET W01-FOUND-IX TO W01-USER-IX
002310             END-IF
002320     END-SEARCH.
002330 4100-EXIT.
002340     EXIT.
002350*
002360*  Duplicate-email rule: a sequential scan, since EMAIL is not
002370*  W01-USER-TABLE's ascending key and cannot be SEARCH ALL'd.
002380*  W01-FOUND-IX is this request's own user row, set by 4100, and
002390*  is excluded from the compare -- a user keeping their own
002400*  email on an otherwise-blank-fields UPDATE is not a duplicate.
002410 3050-FIND-DUP-EMAIL.
002420     MOVE "N" TO W03-DUP-SW.
002430     PERFORM 3060-SCAN-ONE-ROW THRU 3060-EXIT
002440         VARYING W01-SUBSCR FROM 1 BY 1
002450         UNTIL W01-SUBSCR > W01-USER-COUNT.
002460 3050-EXIT.
002470     EXIT.
002480*
002490 3060-SCAN-ONE-ROW.
002500     IF W01-SUBSCR = W01-FOUND-IX
002510         GO TO 3060-EXIT
002520     END-IF.
002530     IF W01-TBL-USER-EMAIL (W01-SUBSCR) = UMR-NEW-EMAIL
002540             AND W01-USER-NOT-DELETED (W01-SUBSCR)
002550         MOVE "Y" TO W03-DUP-SW
002560     END-IF.
002570 3060-EXIT.
002580     EXIT.
002590*
002600*  UPDATE: partial replace -- a blank field on the request is
002610*  left unchanged on the record (see USRMREQ CHANGE LOG
002620*  2006-03-01).
002630 3000-DO-UPDATE.
002640     PERFORM 4100-FIND-USER THRU 4100-EXIT.
002650     IF W03-REQUEST-INVALID
002660         ADD 1 TO W03-REJECTED-COUNT
002670         DISPLAY "USRMNT: UPDATE REJECTED - USER NOT FOUND "
002680             UMR-USER-ID
002690         GO TO 3000-EXIT
002700     END-IF.
002710     IF UMR-NEW-EMAIL NOT = SPACES
002720         PERFORM 3050-FIND-DUP-EMAIL THRU 3050-EXIT
002730         IF W03-DUP-EMAIL-FOUND
002740             ADD 1 TO W03-REJECTED-COUNT
002750             DISPLAY "USRMNT: UPDATE REJECTED - DUP EMAIL "
002760                 UMR-USER-ID
002770             GO TO 3000-EXIT
002780         END-IF
002790         MOVE UMR-NEW-EMAIL TO
002800             W01-TBL-USER-EMAIL (W01-FOUND-IX)
002810     END-IF.
002820     IF UMR-NEW-FIRST-NAME NOT = SPACES
002830         MOVE UMR-NEW-FIRST-NAME TO
002840             W01-TBL-USER-FIRST-NAME (W01-FOUND-IX)
002850     END-IF.
002860     IF UMR-NEW-LAST-NAME NOT = SPACES
002870         MOVE UMR-NEW-LAST-NAME TO
002880             W01-TBL-USER-LAST-NAME (W01-FOUND-IX)
002890     END-IF.
002900     ADD 1 TO W03-UPDATED-COUNT.
002910 3000-EXIT.
002920     EXIT.
002930*
002940 4000-DO-TOGGLE-STATUS.
002950     PERFORM 4100-FIND-USER THRU 4100-EXIT.
002960     IF W03-REQUEST-INVALID
002970         ADD 1 TO W03-REJECTED-COUNT
002980         DISPLAY
002990             "USRMNT: TOGGLE-STATUS REJECTED - USER NOT FOUND "
003000             UMR-USER-ID
003010         GO TO 4000-EXIT
003020     END-IF.
003030     IF W01-TBL-USER-ENABLED (W01-FOUND-IX) = "Y"
003040         MOVE "N" TO W01-TBL-USER-ENABLED (W01-FOUND-IX)
003050     ELSE
003060         MOVE "Y" TO W01-TBL-USER-ENABLED (W01-FOUND-IX)
003070     END-IF.
003080     ADD 1 TO W03-TOGGLED-COUNT.
003090 4000-EXIT.
003100     EXIT.
003110*
003120 5000-DO-DELETE.
003130     PERFORM 4100-FIND-USER THRU 4100-EXIT.
003140     IF W03-REQUEST-INVALID
003150         ADD 1 TO W03-REJECTED-COUNT
003160         DISPLAY "USRMNT: DELETE REJECTED - USER NOT FOUND "
003170             UMR-USER-ID
003180         GO TO 5000-EXIT
003190     END-IF.
003200     MOVE "Y" TO W01-TBL-USER-DELETED (W01-FOUND-IX).
003210     ADD 1 TO W03-DELETED-COUNT.
003220 5000-EXIT.
003230     EXIT.
003240*
003250*  Sequential files have no REWRITE-by-key, so USER-MASTER is
003260*  rewritten start-to-finish from the table, skipping any row
003270*  left soft-deleted by 5000 -- the same OPEN-OUTPUT-over-the-
003280*  whole-table idiom CARDMNT's 8000 uses for CARD-MASTER.
003290 6000-REWRITE-USER-MASTER.
003300     MOVE "USER-MASTER-FILE" TO CHECKERR.
003310     OPEN OUTPUT USER-MASTER-FILE.
003320     IF FS-UM NOT = "00"
003330         GO TO PSYS-ERR
003340     END-IF.
003350     PERFORM 6010-REWRITE-ONE-ROW THRU 6010-EXIT
003360         VARYING W01-SUBSCR FROM 1 BY 1
003370         UNTIL W01-SUBSCR > W01-USER-COUNT.
003380     CLOSE USER-MASTER-FILE.
003390 6000-EXIT.
003400     EXIT.
003410*
003420 6010-REWRITE-ONE-ROW.
003430     IF W01-USER-IS-DELETED (W01-SUBSCR)
003440         GO TO 6010-EXIT
003450     END-IF.
003460     MOVE W01-TBL-USER-ID (W01-SUBSCR)         TO USER-ID.
003470     MOVE W01-TBL-USER-USERNAME (W01-SUBSCR)   TO USER-USERNAME.
003480     MOVE W01-TBL-USER-EMAIL (W01-SUBSCR)      TO USER-EMAIL.
003490     MOVE W01-TBL-USER-FIRST-NAME (W01-SUBSCR) TO
003500         USER-FIRST-NAME.
003510     MOVE W01-TBL-USER-LAST-NAME (W01-SUBSCR)  TO USER-LAST-NAME.
003520     MOVE W01-TBL-USER-ROLE (W01-SUBSCR)       TO USER-ROLE.
003530     MOVE W01-TBL-USER-ENABLED (W01-SUBSCR)    TO USER-ENABLED.
003540     WRITE USER-MASTER-REC.
003550 6010-EXIT.
003560     EXIT.
003570*
003580 PSYS-ERR.
003590     DISPLAY "USRMNT: UNRECOVERABLE FILE ERROR ON " CHECKERR.
003600     GO TO FIN.
003610*
003620 FIN.
003630     STOP RUN.
