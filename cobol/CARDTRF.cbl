000100*****************************************************************
000110*  PROGRAM.........: CARDTRF
000120*  TITLE...........: CARD-TO-CARD TRANSFER POSTING RUN
000130*  DESCRIPTION.....: Reads the pending TRANSFER-REQUEST queue and
000140*                  posts each request against the in-memory card
000150*                  master table -- ownership, active-status and
000160*                  sufficient-funds checks, debit/credit pair,
000170*                  one TRANSFER-LEDGER row per attempt (posted or
000180*                  failed) -- then rewrites CARD-MASTER and
000190*                  prints the run summary.
000200*  ORIGIN..........: Rewritten from BANK10, the pending-transfer
000210*                  posting loop ("Ejecutar transferencias
000220*                  pendientes"); the monthly-recurrence rewrite
000230*                  of a transfer (TRANSFERENCIA-MENSUAL) and the
000240*                  INDEXED TARJETAS/TRANSFERENCIAS file access
000250*                  are dropped in favour of the sequential
000260*                  card-table load this library now standardizes
000270*                  on (see CARDREC copybook).
000280*****************************************************************
000290 IDENTIFICATION DIVISION.
000300 PROGRAM-ID.    CARDTRF.
000310 AUTHOR.        D C HORTAL.
000320 INSTALLATION.  UNIZARBANK DATA CENTER.
000330 DATE-WRITTEN.  1990-04-02.
000340 DATE-COMPILED.
000350 SECURITY.      UNIZARBANK INTERNAL USE ONLY - CARD OPERATIONS.
000360*
000370*****************************************************************
000380*  CHANGE LOG
000390*    1990-04-02 RSV  Original pending-transfer posting loop,
000400*                    written as BANK10 against INDEXED TARJETAS
000410*                    and TRANSFERENCIAS files.
000420*    1990-05-14 RSV  Added the monthly-recurrence rewrite path
000430*                    (TRANSFERENCIA-MENSUAL); cancelled below.
000440*    1992-08-30 JMP  Fixed PSYS-ERR leaving TRANSFERENCIAS open
000450*                    on a bad REWRITE (incident ATM-77).
000460*    1999-01-06 LTR  Y2K: run-date comparison widened to CCYYMMDD
000470*                    throughout; FECHA-TRANS/FECHA-ACTUAL retired
000480*                    in favour of CARD-EXPIRY-CCYY/MM/DD compares.
000490*    2005-08-11 DCH  Ticket ATM-231: replaced TARJETAS/
000500*                    TRANSFERENCIAS (INDEXED, DYNAMIC) with the
000510*                    sequential CARD-MASTER load and TRANSFER-
000520*                    REQUEST queue; dropped the monthly-recurrence
000530*                    path, this run posts a request exactly once.
000540*    2005-08-18 DCH  Added the ownership and sufficient-funds
000550*                    checks; BANK10 only checked that both cards
000560*                    existed, not who owned them.
000570*    2005-08-25 DCH  Added the failure-description rule (append
000580*                    " | failed: <reason>" to the ledger row
000590*                    instead of silently skipping the request).
000600*    2005-09-02 DCH  Renamed from BANK10 to CARDTRF; program now
000610*                    stands on its own instead of being one
000620*                    revision in the BANKn series.
000630*    2005-09-30 DCH  Added TRANSFER-POSTING-SUMMARY footer totals
000640*                    (ticket ATM-233, requested by Ops so the
000650*                    nightly log shows a one-line result).
000660*    2006-03-01 DCH  Loaded CARD-MASTER into W01-CARD-TABLE with
000670*                    SEARCH ALL instead of the old sequential
000680*                    scan-for-last-movement BANK10 used against
000690*                    F-MOVIMIENTOS; the running balance is now
000700*                    kept directly on the card record.
000710*    2006-03-08 DCH  CARD-MASTER is read on the load pass and
000720*                    rewritten on the posting pass through the
000730*                    same FD, closed and reopened in OUTPUT mode
000740*                    -- one record layout, not two, same trick
000750*                    BANK6 used around TARJETAS for a rebuild.
000760*    2006-04-12 DCH  Ticket ATM-231: guarded 7000's STRING against
000770*                    a wholly-blank TRQ-DESCRIPTION; reference
000780*                    modification at length zero is out-of-bounds,
000790*                    not a defined empty string, so zero length
000800*                    now skips straight to the literal prefix.
000810*    2006-04-26 DCH  W01-TBL-CARD-BALANCE and W03-COMPLETED-AMOUNT
000820*                    unpacked back to zoned decimal; this shop has
000830*                    never packed money and CARDREC's CARD-BALANCE
000840*                    is zoned again as of today (ticket ATM-231).
000850*****************************************************************
000860 
000870 ENVIRONMENT DIVISION.
000880 CONFIGURATION SECTION.
000890 SOURCE-COMPUTER. UNIZARBANK-3090.
000900 OBJECT-COMPUTER. UNIZARBANK-3090.
000910 SPECIAL-NAMES.
000920     C01 IS TOP-OF-FORM
000930     CLASS NUMERIC-DIGIT IS "0" THRU "9"
000940     UPSI-0 ON STATUS IS RERUN-REQUESTED.
000950 
000960 INPUT-OUTPUT SECTION.
000970 FILE-CONTROL.
000980     SELECT CARD-MASTER-FILE  ASSIGN TO DISK
000990         ORGANIZATION IS LINE SEQUENTIAL
001000         FILE STATUS IS FS-CM.
001010 
001020     SELECT TRANSFER-REQ-FILE ASSIGN TO DISK
001030         ORGANIZATION IS LINE SEQUENTIAL
001040         FILE STATUS IS FS-TRQ.
001050 
001060     SELECT TRANSFER-LEDGER-FILE ASSIGN TO DISK
001070         ORGANIZATION IS LINE SEQUENTIAL
001080         FILE STATUS IS FS-TRL.
001090 
001100     SELECT RUN-SUMMARY-FILE  ASSIGN TO DISK
001110         ORGANIZATION IS LINE SEQUENTIAL
001120         FILE STATUS IS FS-SUM.
001130 
001140 DATA DIVISION.
001150 FILE SECTION.
001160* CARD-MASTER-FILE is opened INPUT for the 1000 load pass and
001170* re-opened OUTPUT for the 8000 rewrite pass; one record layout
001180* serves both, the same way TARJETAS was reopened in BANK6.
001190 FD  CARD-MASTER-FILE
001200     LABEL RECORD STANDARD
001210     VALUE OF FILE-ID IS "CARDMAST.DAT".
001220 01  CARD-MASTER-REC.
001230     COPY CARDREC.
001240 
001250 FD  TRANSFER-REQ-FILE
001260     LABEL RECORD STANDARD
001270     VALUE OF FILE-ID IS "TRFREQ.DAT".
001280 01  TRANSFER-REQ-REC.
001290     COPY TRFREQ.
001300 
001310 FD  TRANSFER-LEDGER-FILE
001320     LABEL RECORD STANDARD
001330     VALUE OF FILE-ID IS "TRFLDGR.DAT".
001340 01  TRANSFER-LEDGER-REC.
001350     COPY TRFLDG.
001360 
001370 FD  RUN-SUMMARY-FILE
001380     LABEL RECORD STANDARD
001390     VALUE OF FILE-ID IS "TRFSUM.DAT".
001400 01  SUMMARY-LINE               PIC X(80).
001410 
001420 WORKING-STORAGE SECTION.
001430* Set just ahead of each OPEN/READ/WRITE that can fail, so
001440* PSYS-ERR's DISPLAY names the file it was working against
001450* instead of just the program name (incident ATM-77).
001460 01  CHECKERR                   PIC X(20) VALUE SPACES.
001470 
001480 77  FS-CM                      PIC X(2).
001490 77  FS-TRQ                     PIC X(2).
001500 77  FS-TRL                     PIC X(2).
001510 77  FS-SUM                     PIC X(2).
001520
001530 COPY DATEWRK.
001540 
001550* Card table, loaded once from CARD-MASTER-FILE and rewritten in
001560* full once every request on the queue has been posted.
001570 01  W01-CARD-TABLE.
001580     05  W01-CARD-ENTRY OCCURS 2000 TIMES
001590             ASCENDING KEY IS W01-TBL-CARD-ID
001600             INDEXED BY W01-CARD-IX.
001610         10  W01-TBL-CARD-ID        PIC 9(9).
001620         10  W01-TBL-CARD-NUMBER-MASKED PIC X(19).
001630         10  W01-TBL-CARD-NUMBER-LAST4 PIC X(4).
001640         10  W01-TBL-CARD-HOLDER    PIC X(200).
001650         10  W01-TBL-CARD-EXPIRY    PIC 9(8).
001660         10  W01-TBL-CARD-STATUS    PIC X(1).
001670         10  W01-TBL-CARD-BALANCE   PIC S9(13)V9(2).
001680         10  W01-TBL-CARD-USER-ID   PIC 9(9).
001690         10  W01-TBL-CARD-CRE-DATE  PIC 9(8).
001700         10  W01-TBL-CARD-CRE-TIME  PIC 9(6).
001710         10  W01-TBL-CARD-UPD-DATE  PIC 9(8).
001720         10  W01-TBL-CARD-UPD-TIME  PIC 9(6).
001730 
001740 77  W01-CARD-COUNT              PIC 9(5) COMP.
001750 77  W01-FROM-IX                 PIC 9(5) COMP.
001760 77  W01-TO-IX                   PIC 9(5) COMP.
001770 77  W01-SUBSCR                  PIC 9(5) COMP.
001780 
001790 77  W02-EOF-SW                  PIC X(1) VALUE "N".
001800     88  W02-REQUEST-EOF              VALUE "Y".
001810 
001820 77  W03-LEDGER-SEQ              PIC 9(9) COMP.
001830 77  W03-FAILED-COUNT            PIC 9(9) COMP.
001840 77  W03-COMPLETED-COUNT         PIC 9(9) COMP.
001850 77  W03-COMPLETED-AMOUNT        PIC S9(13)V9(2).
001860 
001870 77  W04-REASON                  PIC X(60).
001880 77  W04-VALID-SW                PIC X(1).
001890     88  W04-REQUEST-VALID            VALUE "Y".
001900     88  W04-REQUEST-INVALID          VALUE "N".
001910 77  W04-DESC-WORK               PIC X(250).
001920 77  W04-DESC-LEN                PIC 9(3) COMP.
001930 
001940 01  W05-SUMMARY-DETAIL.
001950     05  FILLER                     PIC X(80) VALUE SPACES.
001960 01  W05-SUMMARY-HEADING REDEFINES W05-SUMMARY-DETAIL.
001970     05  W05-HDG-TEXT               PIC X(80).
001980 01  W05-SUMMARY-TOTAL REDEFINES W05-SUMMARY-DETAIL.
001990     05  W05-TOT-LABEL              PIC X(30).
002000     05  W05-TOT-COUNT              PIC ZZZ9.
002010     05  FILLER                     PIC X(4) VALUE SPACES.
002020     05  W05-TOT-AMT-LABEL          PIC X(22).
002030     05  W05-TOT-AMOUNT             PIC Z,ZZZ,ZZZ,ZZ9.99.
002040     05  FILLER                     PIC X(10) VALUE SPACES.
002050 
002060 PROCEDURE DIVISION.
002070*****************************************************************
002080*  0000-MAINLINE
002090*****************************************************************
002100 0000-MAINLINE.
002110     MOVE FUNCTION CURRENT-DATE TO CAMPOS-FECHA.
002120     MOVE 0 TO W03-LEDGER-SEQ W03-FAILED-COUNT
002130               W03-COMPLETED-COUNT.
002140     MOVE 0 TO W03-COMPLETED-AMOUNT.
002150 
002160* UPSI-0 is Ops' rerun switch for this job; normal posting runs
002170* leave it off, a forced rerun of a prior day's queue just gets
002180* logged here, the posting logic below does not care either way.
002190     IF RERUN-REQUESTED
002200         DISPLAY "CARDTRF: UPSI-0 ON - RERUN OF PRIOR QUEUE"
002210     END-IF.
002220 
002230     PERFORM 1000-LOAD-CARD-TABLE THRU 1000-EXIT.
002240 
002250     MOVE "TRANSFER-REQ-FILE" TO CHECKERR.
002260     OPEN INPUT TRANSFER-REQ-FILE.
002270     IF FS-TRQ NOT = "00"
002280         GO TO PSYS-ERR
002290     END-IF.
002300     MOVE "TRANSFER-LEDGER-FILE" TO CHECKERR.
002310     OPEN OUTPUT TRANSFER-LEDGER-FILE.
002320     IF FS-TRL NOT = "00"
002330         GO TO PSYS-ERR
002340     END-IF.
002350 
002360     MOVE "N" TO W02-EOF-SW.
002370     PERFORM 2000-READ-TRANSFER-REQ THRU 2000-EXIT
002380         UNTIL W02-REQUEST-EOF.
002390 
002400     CLOSE TRANSFER-REQ-FILE.
002410     CLOSE TRANSFER-LEDGER-FILE.
002420 
002430     PERFORM 8000-REWRITE-CARD-MASTER THRU 8000-EXIT.
002440     PERFORM 9000-PRINT-SUMMARY THRU 9000-EXIT.
002450 
002460     GO TO FIN.
002470 
002480*****************************************************************
002490*  1000-LOAD-CARD-TABLE-THRU-EXIT
002500*    Loads CARD-MASTER-FILE, in CARD-ID order, into W01-CARD-
002510*    TABLE. W01-CARD-COUNT doubles as the load counter.
002520*****************************************************************
002530 1000-LOAD-CARD-TABLE.
002540     MOVE "CARD-MASTER-FILE" TO CHECKERR.
002550     OPEN INPUT CARD-MASTER-FILE.
002560     IF FS-CM NOT = "00"
002570         GO TO PSYS-ERR
002580     END-IF.
002590     MOVE 0 TO W01-CARD-COUNT.
002600 
002610 1000-LOAD-LOOP.
002620     READ CARD-MASTER-FILE
002630         AT END GO TO 1000-LOAD-DONE.
002640     ADD 1 TO W01-CARD-COUNT.
002650     SET W01-CARD-IX TO W01-CARD-COUNT.
002660     MOVE CARD-ID             TO W01-TBL-CARD-ID (W01-CARD-IX).
002670     MOVE CARD-NUMBER-MASKED  TO W01-TBL-CARD-NUMBER-MASKED
002680                                     (W01-CARD-IX).
002690     MOVE CARD-NUMBER-LAST4   TO W01-TBL-CARD-NUMBER-LAST4
002700                                     (W01-CARD-IX).
002710     MOVE CARD-HOLDER         TO W01-TBL-CARD-HOLDER (W01-CARD-IX).
002720     MOVE CARD-EXPIRY-DATE    TO W01-TBL-CARD-EXPIRY (W01-CARD-IX).
002730     MOVE CARD-STATUS         TO W01-TBL-CARD-STATUS (W01-CARD-IX).
002740     MOVE CARD-BALANCE        TO W01-TBL-CARD-BALANCE (W01-CARD-IX).
002750     MOVE CARD-USER-ID        TO W01-TBL-CARD-USER-ID (W01-CARD-IX).
002760     MOVE CARD-CREATED-DATE   TO W01-TBL-CARD-CRE-DATE (W01-CARD-IX).
002770     MOVE CARD-CREATED-TIME   TO W01-TBL-CARD-CRE-TIME (W01-CARD-IX).
002780     MOVE CARD-UPDATED-DATE   TO W01-TBL-CARD-UPD-DATE (W01-CARD-IX).
002790     MOVE CARD-UPDATED-TIME   TO W01-TBL-CARD-UPD-TIME (W01-CARD-IX).
002800     GO TO 1000-LOAD-LOOP.
002810 
002820 1000-LOAD-DONE.
002830     CLOSE CARD-MASTER-FILE.
002840 1000-EXIT.
002850     EXIT.
002860 
002870*****************************************************************
002880*  2000-READ-TRANSFER-REQ-THRU-EXIT
002890*****************************************************************
002900 2000-READ-TRANSFER-REQ.
002910     READ TRANSFER-REQ-FILE
002920         AT END
002930             MOVE "Y" TO W02-EOF-SW
002940             GO TO 2000-EXIT
002950     END-READ.
002960 
002970     MOVE "Y" TO W04-VALID-SW.
002980     MOVE SPACES TO W04-REASON.
002990 
003000     PERFORM 3000-VALIDATE-REQUEST-SHAPE THRU 3000-EXIT.
003010     IF W04-REQUEST-INVALID
003020         PERFORM 7000-WRITE-FAILED-LEDGER-ROW THRU 7000-EXIT
003030         GO TO 2000-EXIT
003040     END-IF.
003050 
003060     PERFORM 4000-LOOKUP-CARDS THRU 4000-EXIT.
003070     IF W04-REQUEST-INVALID
003080         PERFORM 7000-WRITE-FAILED-LEDGER-ROW THRU 7000-EXIT
003090         GO TO 2000-EXIT
003100     END-IF.
003110 
003120     PERFORM 5000-VALIDATE-TRANSFER THRU 5000-EXIT.
003130     IF W04-REQUEST-INVALID
003140         PERFORM 7000-WRITE-FAILED-LEDGER-ROW THRU 7000-EXIT
003150         GO TO 2000-EXIT
003160     END-IF.
003170 
003180     PERFORM 6000-POST-TRANSFER THRU 6000-EXIT.
003190     PERFORM 7100-WRITE-COMPLETED-LEDGER-ROW THRU 7100-EXIT.
003200 
003210 2000-EXIT.
003220     EXIT.
003230 
003240*****************************************************************
003250*  3000-VALIDATE-REQUEST-SHAPE-THRU-EXIT
003260*    Same-card rule and positive-amount rule.
003270*****************************************************************
003280 3000-VALIDATE-REQUEST-SHAPE.
003290     IF TRQ-FROM-CARD-ID = TRQ-TO-CARD-ID
003300         MOVE "N" TO W04-VALID-SW
003310         MOVE "Cannot transfer to the same card" TO W04-REASON
003320         GO TO 3000-EXIT
003330     END-IF.
003340 
003350     IF TRQ-AMOUNT NOT > 0
003360         MOVE "N" TO W04-VALID-SW
003370         MOVE "Transfer amount must be greater than zero"
003380             TO W04-REASON
003390         GO TO 3000-EXIT
003400     END-IF.
003410 3000-EXIT.
003420     EXIT.
003430 
003440*****************************************************************
003450*  4000-LOOKUP-CARDS-THRU-EXIT
003460*    SEARCH ALL for the from/to cards; either missing fails the
003470*    request before any ownership/balance check is attempted.
003480*****************************************************************
003490 4000-LOOKUP-CARDS.
003500     SET W01-CARD-IX TO 1.
003510     SEARCH ALL W01-CARD-ENTRY
003520         AT END
003530             MOVE "N" TO W04-VALID-SW
003540             MOVE "From card not found" TO W04-REASON
003550             GO TO 4000-EXIT
003560         WHEN W01-TBL-CARD-ID (W01-CARD-IX) = TRQ-FROM-CARD-ID
003570             SET W01-FROM-IX TO W01-CARD-IX
003580     END-SEARCH.
003590 
003600     SET W01-CARD-IX TO 1.
003610     SEARCH ALL W01-CARD-ENTRY
003620         AT END
003630             MOVE "N" TO W04-VALID-SW
003640             MOVE "To card not found" TO W04-REASON
003650             GO TO 4000-EXIT
003660         WHEN W01-TBL-CARD-ID (W01-CARD-IX) = TRQ-TO-CARD-ID
003670             SET W01-TO-IX TO W01-CARD-IX
003680     END-SEARCH.
003690 4000-EXIT.
003700     EXIT.
003710 
003720*****************************************************************
003730*  5000-VALIDATE-TRANSFER-THRU-EXIT
003740*    Ownership, active-card and sufficient-funds rules.
003750*****************************************************************
003760 5000-VALIDATE-TRANSFER.
003770     IF W01-TBL-CARD-USER-ID (W01-FROM-IX) NOT = TRQ-USER-ID
003780         OR W01-TBL-CARD-USER-ID (W01-TO-IX) NOT = TRQ-USER-ID
003790         MOVE "N" TO W04-VALID-SW
003800         MOVE "You can only transfer between your own cards"
003810             TO W04-REASON
003820         GO TO 5000-EXIT
003830     END-IF.
003840 
003850     IF NOT (W01-TBL-CARD-STATUS (W01-FROM-IX) = "A"
003860         AND W01-TBL-CARD-EXPIRY (W01-FROM-IX) NOT <
003870             FECHA-ACTUAL-CCYYMMDD)
003880         MOVE "N" TO W04-VALID-SW
003890         MOVE "Source card is not active" TO W04-REASON
003900         GO TO 5000-EXIT
003910     END-IF.
003920 
003930     IF NOT (W01-TBL-CARD-STATUS (W01-TO-IX) = "A"
003940         AND W01-TBL-CARD-EXPIRY (W01-TO-IX) NOT <
003950             FECHA-ACTUAL-CCYYMMDD)
003960         MOVE "N" TO W04-VALID-SW
003970         MOVE "Destination card is not active" TO W04-REASON
003980         GO TO 5000-EXIT
003990     END-IF.
004000 
004010     IF W01-TBL-CARD-BALANCE (W01-FROM-IX) < TRQ-AMOUNT
004020         MOVE "N" TO W04-VALID-SW
004030         MOVE "Insufficient balance" TO W04-REASON
004040         GO TO 5000-EXIT
004050     END-IF.
004060 5000-EXIT.
004070     EXIT.
004080 
004090*****************************************************************
004100*  6000-POST-TRANSFER-THRU-EXIT
004110*    Exact decimal subtract/add against the in-memory table.
004120*****************************************************************
004130 6000-POST-TRANSFER.
004140     COMPUTE W01-TBL-CARD-BALANCE (W01-FROM-IX) =
004150         W01-TBL-CARD-BALANCE (W01-FROM-IX) - TRQ-AMOUNT.
004160     COMPUTE W01-TBL-CARD-BALANCE (W01-TO-IX) =
004170         W01-TBL-CARD-BALANCE (W01-TO-IX) + TRQ-AMOUNT.
004180 6000-EXIT.
004190     EXIT.
004200 
004210*****************************************************************
004220*  7000-WRITE-FAILED-LEDGER-ROW-THRU-EXIT
004230*    Failure-description rule: append " | failed: <reason>" to
004240*    the request's own description, empty treated as "".
004250*****************************************************************
004260 7000-WRITE-FAILED-LEDGER-ROW.
004270     ADD 1 TO W03-LEDGER-SEQ.
004280     ADD 1 TO W03-FAILED-COUNT.
004290 
004300     MOVE SPACES TO W04-DESC-WORK.
004310     MOVE TRQ-DESCRIPTION TO W04-DESC-WORK.
004320     MOVE 0 TO W04-DESC-LEN.
004330     INSPECT W04-DESC-WORK TALLYING W04-DESC-LEN
004340         FOR CHARACTERS BEFORE INITIAL SPACES.
004350
004360*    2006-04-12 DCH  Ticket ATM-231: guarded the STRING against a
004370*                    wholly-blank TRQ-DESCRIPTION -- reference
004380*                    modification on a zero-length substring is
004390*                    out-of-bounds, not a defined empty string.
004400     IF W04-DESC-LEN = 0
004410         STRING " | failed: "   DELIMITED BY SIZE
004420                W04-REASON      DELIMITED BY SIZE
004430             INTO TRL-DESCRIPTION
004440         END-STRING
004450     ELSE
004460         STRING W04-DESC-WORK (1:W04-DESC-LEN) DELIMITED BY SIZE
004470                " | failed: "                  DELIMITED BY SIZE
004480                W04-REASON                      DELIMITED BY SIZE
004490             INTO TRL-DESCRIPTION
004500         END-STRING
004510     END-IF.
004520
004530     MOVE W03-LEDGER-SEQ     TO TRL-ID.
004540     MOVE TRQ-FROM-CARD-ID   TO TRL-FROM-CARD-ID.
004550     MOVE TRQ-TO-CARD-ID     TO TRL-TO-CARD-ID.
004560     MOVE TRQ-AMOUNT         TO TRL-AMOUNT.
004570     MOVE "FAILED"           TO TRL-STATUS.
004580     MOVE TRQ-USER-ID        TO TRL-USER-ID.
004590     MOVE FECHA-ACTUAL-CCYYMMDD TO TRL-CREATED-DATE.
004600     MOVE HORAS TO TRL-CREATED-HH.
004610     MOVE MINUTOS TO TRL-CREATED-MM.
004620     MOVE SEGUNDOS TO TRL-CREATED-SS.
004630 
004640     MOVE "TRANSFER-LEDGER-FILE" TO CHECKERR.
004650     WRITE TRANSFER-LEDGER-REC.
004660 7000-EXIT.
004670     EXIT.
004680 
004690*****************************************************************
004700*  7100-WRITE-COMPLETED-LEDGER-ROW-THRU-EXIT
004710*****************************************************************
004720 7100-WRITE-COMPLETED-LEDGER-ROW.
004730     ADD 1 TO W03-LEDGER-SEQ.
004740     ADD 1 TO W03-COMPLETED-COUNT.
004750     ADD TRQ-AMOUNT TO W03-COMPLETED-AMOUNT.
004760 
004770     MOVE W03-LEDGER-SEQ     TO TRL-ID.
004780     MOVE TRQ-FROM-CARD-ID   TO TRL-FROM-CARD-ID.
004790     MOVE TRQ-TO-CARD-ID     TO TRL-TO-CARD-ID.
004800     MOVE TRQ-AMOUNT         TO TRL-AMOUNT.
004810     MOVE "COMPLETED"        TO TRL-STATUS.
004820     MOVE TRQ-DESCRIPTION    TO TRL-DESCRIPTION.
004830     MOVE TRQ-USER-ID        TO TRL-USER-ID.
004840     MOVE FECHA-ACTUAL-CCYYMMDD TO TRL-CREATED-DATE.
004850     MOVE HORAS TO TRL-CREATED-HH.
004860     MOVE MINUTOS TO TRL-CREATED-MM.
004870     MOVE SEGUNDOS TO TRL-CREATED-SS.
004880 
004890     MOVE "TRANSFER-LEDGER-FILE" TO CHECKERR.
004900     WRITE TRANSFER-LEDGER-REC.
004910 7100-EXIT.
004920     EXIT.
004930 
004940*****************************************************************
004950*  8000-REWRITE-CARD-MASTER-THRU-EXIT
004960*    Rewrites CARD-MASTER-FILE in full from the updated table --
004970*    a sequential file has no REWRITE-by-key, so the whole table
004980*    is written back start to finish, same order it was loaded.
004990*****************************************************************
005000 8000-REWRITE-CARD-MASTER.
005010     MOVE "CARD-MASTER-FILE" TO CHECKERR.
005020     OPEN OUTPUT CARD-MASTER-FILE.
005030     IF FS-CM NOT = "00"
005040         GO TO PSYS-ERR
005050     END-IF.
005060 
005070     MOVE 1 TO W01-SUBSCR.
005080 8000-WRITE-LOOP.
005090     IF W01-SUBSCR > W01-CARD-COUNT
005100         GO TO 8000-WRITE-DONE
005110     END-IF.
005120 
005130     MOVE W01-TBL-CARD-ID (W01-SUBSCR)        TO CARD-ID.
005140     MOVE W01-TBL-CARD-NUMBER-MASKED (W01-SUBSCR)
005150         TO CARD-NUMBER-MASKED.
005160     MOVE W01-TBL-CARD-NUMBER-LAST4 (W01-SUBSCR)
005170         TO CARD-NUMBER-LAST4.
005180     MOVE W01-TBL-CARD-HOLDER (W01-SUBSCR)     TO CARD-HOLDER.
005190     MOVE W01-TBL-CARD-EXPIRY (W01-SUBSCR)     TO CARD-EXPIRY-DATE.
005200     MOVE W01-TBL-CARD-STATUS (W01-SUBSCR)     TO CARD-STATUS.
005210     MOVE W01-TBL-CARD-BALANCE (W01-SUBSCR)    TO CARD-BALANCE.
005220     MOVE W01-TBL-CARD-USER-ID (W01-SUBSCR)    TO CARD-USER-ID.
005230     MOVE W01-TBL-CARD-CRE-DATE (W01-SUBSCR)   TO CARD-CREATED-DATE.
005240     MOVE W01-TBL-CARD-CRE-TIME (W01-SUBSCR)   TO CARD-CREATED-TIME.
005250     MOVE W01-TBL-CARD-UPD-DATE (W01-SUBSCR)   TO CARD-UPDATED-DATE.
005260     MOVE W01-TBL-CARD-UPD-TIME (W01-SUBSCR)   TO CARD-UPDATED-TIME.
005270 
005280     WRITE CARD-MASTER-REC.
005290 
005300     ADD 1 TO W01-SUBSCR.
005310     GO TO 8000-WRITE-LOOP.
005320 
005330 8000-WRITE-DONE.
005340     CLOSE CARD-MASTER-FILE.
005350 8000-EXIT.
005360     EXIT.
005370 
005380*****************************************************************
005390*  9000-PRINT-SUMMARY-THRU-EXIT
005400*****************************************************************
005410 9000-PRINT-SUMMARY.
005420     MOVE "RUN-SUMMARY-FILE" TO CHECKERR.
005430     OPEN OUTPUT RUN-SUMMARY-FILE.
005440     IF FS-SUM NOT = "00"
005450         GO TO PSYS-ERR
005460     END-IF.
005470 
005480     MOVE "TRANSFER POSTING RUN SUMMARY" TO W05-HDG-TEXT.
005490     WRITE SUMMARY-LINE FROM W05-SUMMARY-HEADING.
005500 
005510     MOVE "  TRANSFERS COMPLETED:" TO W05-TOT-LABEL.
005520     MOVE W03-COMPLETED-COUNT      TO W05-TOT-COUNT.
005530     MOVE "TOTAL AMOUNT POSTED:"   TO W05-TOT-AMT-LABEL.
005540     MOVE W03-COMPLETED-AMOUNT     TO W05-TOT-AMOUNT.
005550     WRITE SUMMARY-LINE FROM W05-SUMMARY-TOTAL.
005560 
005570     MOVE "  TRANSFERS FAILED:"    TO W05-TOT-LABEL.
005580     MOVE W03-FAILED-COUNT         TO W05-TOT-COUNT.
005590     MOVE SPACES                   TO W05-TOT-AMT-LABEL.
005600     MOVE 0                        TO W05-TOT-AMOUNT.
005610     WRITE SUMMARY-LINE FROM W05-SUMMARY-TOTAL.
005620 
005630     CLOSE RUN-SUMMARY-FILE.
005640 9000-EXIT.
005650     EXIT.
005660 
005670*****************************************************************
005680*  ERROR AND EXIT HANDLING
005690*****************************************************************
005700 PSYS-ERR.
005710     DISPLAY "CARDTRF: UNRECOVERABLE FILE ERROR ON " CHECKERR.
005720     DISPLAY "CARDTRF: RUN TERMINATED ABNORMALLY".
005730     GO TO FIN.
005740 
005750 FIN.
005760     STOP RUN.
