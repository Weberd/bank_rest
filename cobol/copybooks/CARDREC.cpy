000100*****************************************************************
000110* COPYBOOK........: CARDREC
000120* DESCRIPTION.....: Card master record layout (CARD-MASTER file).
000130*                  One occurrence per bank card on file; the
000140*                  in-memory table built from this layout is
000150*                  searched by CARD-ID (see CARDTRF/CARDMNT/
000160*                  CARDLST WORKING-STORAGE, W01-CARD-TABLE).
000170* ORIGIN..........: Reworked from the old TAJETAREG two-field
000180*                  card record (card number + PIN) carried by
000190*                  every BANKn program; that record never held a
000200*                  balance or a holder name, so most of this
000210*                  layout is new.
000220*****************************************************************
000230*
000240* CHANGE LOG
000250*   1990-03-12 RSV  Laid out as part of the card-master rewrite
000260*                   that replaced TAJETAREG across the ATM suite.
000270*   1990-03-19 RSV  Added CARD-HOLDER and the created/updated
000280*                   date-time stamps requested by Audit.
000290*   1991-07-02 JMP  Added CARD-STATUS and its 88-levels; cards
000300*                   used to be "alive until deleted", Risk wanted
000310*                   a BLOCKED state short of deletion.
000320*   1993-11-30 JMP  Added CARD-NUMBER-LAST4 alongside the masked
000330*                   display field so the Luhn re-check in the
000340*                   maintenance run has something to work from
000350*                   without carrying the PAN on file.
000360*   1999-01-06 LTR  Y2K: CARD-EXPIRY-DATE, CARD-CREATED-DATE and
000370*                   CARD-UPDATED-DATE widened to CCYYMMDD; the
000380*                   old YYMMDD form is kept below only as a
000390*                   REDEFINES for reports that still print it.
000400*   2002-09-17 DCH  Added CARD-USER-ID as an explicit foreign key
000410*                   field; it used to be inferred from the
000420*                   ownership table, which Audit flagged as
000430*                   unverifiable after the fact.
000440*   2004-05-25 DCH  Padded record to 260 bytes flat and added the
000450*                   trailing FILLER reserve used by every other
000460*                   master record in this library (ticket ATM-214).
000470*   2006-04-26 DCH  CARD-BALANCE split out to WHOLE/CENTS the same
000480*                   way TRFREQ's TRQ-AMOUNT is, same as the rest of
000490*                   this library (ticket ATM-231); this shop has
000500*                   never packed money.
000510*****************************************************************
000520*
000530* CARD-ID is the record's surrogate key and the search argument
000540* for W01-CARD-TABLE's SEARCH ALL; cards are never renumbered.
000550 01  CARD-REC-CB.
000560     05  CARD-ID                    PIC 9(9).
000570*
000580* CARD-NUMBER-MASKED/LAST4 are the only trace of the PAN kept on
000590* the batch file; the PAN itself lives only in the maintenance
000600* request long enough to Luhn-check it (see CMR-PAN in CRDMREQ).
000610     05  CARD-NUMBER-MASKED         PIC X(19).
000620     05  CARD-NUMBER-LAST4          PIC X(4).
000630*
000640     05  CARD-HOLDER                PIC X(200).
000650     05  CARD-HOLDER-R REDEFINES CARD-HOLDER.
000660         10  CARD-HOLDER-FIRST-50   PIC X(50).
000670         10  FILLER                 PIC X(150).
000680*
000690* CCYYMMDD since the Y2K pass; see CHANGE LOG 1999-01-06.
000700     05  CARD-EXPIRY-DATE           PIC 9(8).
000710     05  CARD-EXPIRY-DATE-R REDEFINES CARD-EXPIRY-DATE.
000720         10  CARD-EXPIRY-CCYY       PIC 9(4).
000730         10  CARD-EXPIRY-MM         PIC 9(2).
000740         10  CARD-EXPIRY-DD         PIC 9(2).
000750*
000760* A = ACTIVE, B = BLOCKED, E = EXPIRED. Expiry is judged against
000770* the run date at validation time; this byte alone does not mean
000780* a card with A is still current -- see the active-card rule in
000790* CARDTRF's 5000 paragraph.
000800     05  CARD-STATUS                PIC X(1).
000810         88  CARD-STATUS-ACTIVE         VALUE "A".
000820         88  CARD-STATUS-BLOCKED        VALUE "B".
000830         88  CARD-STATUS-EXPIRED        VALUE "E".
000840*
000850* Running balance, to the cent, zoned decimal like TRFREQ's
000860* TRQ-AMOUNT -- WHOLE/CENTS below is a REDEFINES of the same 15
000870* digit positions, not a separate pair of fields.
000880     05  CARD-BALANCE               PIC S9(13)V9(2).
000890     05  CARD-BALANCE-R REDEFINES CARD-BALANCE.
000900         10  CARD-BALANCE-WHOLE     PIC S9(13).
000910         10  CARD-BALANCE-CENTS     PIC 9(2).
000920*
000930* Foreign key into USER-REC-CB (USRREC copybook). Not validated
000940* here -- the owning program is responsible for the lookup.
000950     05  CARD-USER-ID               PIC 9(9).
000960*
000970     05  CARD-CREATED-DATE          PIC 9(8).
000980     05  CARD-CREATED-TIME          PIC 9(6).
000990     05  CARD-CREATED-TIME-R REDEFINES CARD-CREATED-TIME.
001000         10  CARD-CREATED-HH        PIC 9(2).
001010         10  CARD-CREATED-MM        PIC 9(2).
001020         10  CARD-CREATED-SS        PIC 9(2).
001030     05  CARD-UPDATED-DATE          PIC 9(8).
001040     05  CARD-UPDATED-TIME          PIC 9(6).
001050     05  FILLER                     PIC X(9).
