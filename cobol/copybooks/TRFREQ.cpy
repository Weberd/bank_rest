000100*****************************************************************
000110* COPYBOOK........: TRFREQ
000120* DESCRIPTION.....: Transfer-request record layout (the nightly
000130*                  posting run's input queue). One record per
000140*                  requested between-own-cards transfer.
000150* ORIGIN..........: Reworked from the old TRANSFERENCIA-REG
000160*                  record (TRANS-NUM/TRANS-TARJETA-ORD/
000170*                  TRANS-TARJETA-DST/TRANS-IMPORTE-*) that fed
000180*                  BANK10's pending-transfer loop; the recurring-
000190*                  transfer period flag (TRANS-PERIODO) is
000200*                  dropped, this run posts once per request.
000210*****************************************************************
000220*
000230* CHANGE LOG
000240*   1990-04-02 RSV  Carried over from TRANSFERENCIA-REG.
000250*   1999-01-06 LTR  Y2K: widened TRQ-AMOUNT to S9(13)V99 and
000260*                   dropped the split ANO/MES/DIA fields in
000270*                   favour of letting the posting run stamp its
000280*                   own run date (Audit no longer trusted an
000290*                   operator-entered transfer date).
000300*   2005-08-11 DCH  Added TRQ-USER-ID and TRQ-DESCRIPTION for the
000310*                   ownership check and the ledger memo (ticket
000320*                   ATM-231); dropped the monthly-recurrence
000330*                   period code, this queue is one-shot only.
000340*****************************************************************
000350*
000360 01  TRANSFER-REQUEST-CB.
000370     05  TRQ-FROM-CARD-ID           PIC 9(9).
000380     05  TRQ-TO-CARD-ID             PIC 9(9).
000390     05  TRQ-AMOUNT                 PIC S9(13)V9(2).
000400     05  TRQ-AMOUNT-R REDEFINES TRQ-AMOUNT.
000410         10  TRQ-AMOUNT-WHOLE       PIC S9(13).
000420         10  TRQ-AMOUNT-CENTS       PIC 9(2).
000430     05  TRQ-DESCRIPTION            PIC X(200).
000440     05  TRQ-USER-ID                PIC 9(9).
000450     05  FILLER                     PIC X(8).
