000100*****************************************************************
000110* COPYBOOK........: DATEWRK
000120* DESCRIPTION.....: Run date/time work block, filled once at the
000130*                  top of every program's mainline from FUNCTION
000140*                  CURRENT-DATE. Used for expiry comparisons,
000150*                  posting timestamps and report headings.
000160* ORIGIN..........: CAMPOS-FECHA, copied inline into every
000170*                  BANKn program since BANK1; pulled out to a
000180*                  copybook so the posting-run rewrite only has
000190*                  to maintain one copy.
000200*****************************************************************
000210*
000220* CHANGE LOG
000230*   1990-03-12 RSV  CAMPOS-FECHA first written inline in BANK1.
000240*   2006-02-20 DCH  Pulled out to DATEWRK and COPYd into CARDTRF,
000250*                   CARDMNT, CARDLST and USRMNT; no field layout
000260*                   changes, just one source instead of eleven.
000270*****************************************************************
000280*
000290 01  CAMPOS-FECHA.
000300     05  FECHA.
000310         10  ANO                    PIC 9(4).
000320         10  MES                    PIC 9(2).
000330         10  DIA                    PIC 9(2).
000340     05  HORA.
000350         10  HORAS                  PIC 9(2).
000360         10  MINUTOS                PIC 9(2).
000370         10  SEGUNDOS               PIC 9(2).
000380         10  MILISEGUNDOS           PIC 9(2).
000390     05  DIF-GMT                    PIC S9(4).
000400 01  FECHA-ACTUAL-CCYYMMDD-R REDEFINES CAMPOS-FECHA.
000410     05  FECHA-ACTUAL-CCYYMMDD      PIC 9(8).
000420     05  FILLER                     PIC X(10).
