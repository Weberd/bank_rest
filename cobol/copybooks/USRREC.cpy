000100*****************************************************************
000110* COPYBOOK........: USRREC
000120* DESCRIPTION.....: User master record layout (USER-MASTER file).
000130*                  Secondary keyed file referenced by the card
000140*                  master (CARD-USER-ID) and by every transfer
000150*                  and maintenance request in this library.
000160* ORIGIN..........: New with the card-master rewrite; the old
000170*                  ATM suite kept only a card/PIN pair and never
000180*                  modelled the cardholder as a separate file.
000190*****************************************************************
000200*
000210* CHANGE LOG
000220*   1990-03-19 RSV  First cut: USER-ID, USERNAME, EMAIL only.
000230*   1992-04-14 JMP  Added USER-FIRST-NAME/USER-LAST-NAME; the
000240*                   branch offices wanted the cardholder's
000250*                   printed name split for the statement job.
000260*   1994-10-03 JMP  Added USER-ROLE so the admin maintenance
000270*                   requests could be told apart from ordinary
000280*                   cardholder requests at validation time.
000290*   1997-06-20 LTR  Added USER-ENABLED; Security wanted a way to
000300*                   freeze a user's cards without deleting the
000310*                   account outright.
000320*   2004-05-25 DCH  Added the trailing FILLER reserve used by
000330*                   every other master record in this library
000340*                   (ticket ATM-214).
000350*   2006-02-20 DCH  Added USER-NAME-R so the statement job can
000360*                   pull a sort-friendly initial without another
000370*                   pass over USER-LAST-NAME (ticket ATM-231).
000380*****************************************************************
000390*
000400* USER-ID is the record's surrogate key and the search argument
000410* for W01-USER-TABLE's SEARCH ALL in every program that COPYs
000420* this layout.
000430 01  USER-REC-CB.
000440     05  USER-ID                    PIC 9(9).
000450*
000460* USERNAME and EMAIL are each unique across the file; the
000470* uniqueness is enforced by the maintenance run, not by the file
000480* organization (USER-MASTER carries no alternate key of its own
000490* -- see FILES in the job's own documentation).
000500     05  USER-USERNAME              PIC X(50).
000510     05  USER-EMAIL                 PIC X(100).
000520*
000530     05  USER-FIRST-NAME            PIC X(50).
000540     05  USER-LAST-NAME             PIC X(50).
000550     05  USER-NAME-R REDEFINES USER-LAST-NAME.
000560         10  USER-LAST-NAME-INIT    PIC X(1).
000570         10  FILLER                 PIC X(49).
000580*
000590* U = USER, A = ADMIN. The batch jobs in this library do not
000600* branch on USER-ROLE -- it rides along from the source system
000610* for completeness, same as it did there.
000620     05  USER-ROLE                  PIC X(1).
000630         88  USER-ROLE-USER             VALUE "U".
000640         88  USER-ROLE-ADMIN            VALUE "A".
000650*
000660* Y/N login-and-transact permission flag. USRMNT's TOGGLE-STATUS
000670* action is the only paragraph in this library that flips it.
000680     05  USER-ENABLED               PIC X(1).
000690         88  USER-IS-ENABLED            VALUE "Y".
000700         88  USER-IS-DISABLED           VALUE "N".
000710     05  FILLER                     PIC X(1).
