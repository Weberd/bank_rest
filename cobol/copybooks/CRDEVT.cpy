000100*****************************************************************
000110* COPYBOOK........: CRDEVT
000120* DESCRIPTION.....: Card-event record layout (CARD-EVENT-LOG
000130*                  output file). One record appended for every
000140*                  card mutation: create, status change, delete.
000150* ORIGIN..........: New with the card-master rewrite; the old
000160*                  ATM suite kept no audit trail of card changes
000170*                  at all, only the PIN-attempt counter in
000180*                  INTENTOSREG.
000190*****************************************************************
000200*
000210* CHANGE LOG
000220*   1994-10-03 JMP  First cut, status-change events only.
000230*   1997-06-20 LTR  Added CARD_CREATED and CARD_DELETED event
000240*                   types alongside CARD_STATUS_CHANGED.
000250*   2005-08-11 DCH  Added CEV-USER-ID so Audit can tell which
000260*                   acting user triggered the mutation, not just
000270*                   which card it happened to (ticket ATM-231).
000280*****************************************************************
000290*
000300 01  CARD-EVENT-CB.
000310     05  CEV-ID                     PIC 9(9).
000320     05  CEV-AGGREGATE-ID           PIC 9(9).
000330     05  CEV-EVENT-TYPE             PIC X(20).
000340         88  CEV-IS-CARD-CREATED        VALUE "CARD_CREATED".
000350         88  CEV-IS-STATUS-CHANGED      VALUE "CARD_STATUS_CHANGED".
000360         88  CEV-IS-CARD-DELETED        VALUE "CARD_DELETED".
000370     05  CEV-OLD-STATUS             PIC X(1).
000380     05  CEV-NEW-STATUS             PIC X(1).
000390     05  CEV-REASON                 PIC X(100).
000400     05  CEV-USER-ID                PIC 9(9).
000410     05  CEV-TIMESTAMP-DATE         PIC 9(8).
000420     05  CEV-TIMESTAMP-TIME         PIC 9(6).
000430     05  FILLER                     PIC X(7).
