000100*****************************************************************
000110* COPYBOOK........: CRDMREQ
000120* DESCRIPTION.....: Card-maintenance-request record layout
000130*                  (CARD-MAINTENANCE-REQUEST input file). One
000140*                  record per CREATE/UPDATE/STATUS/DELETE action
000150*                  against the card master.
000160* ORIGIN..........: New; the old ATM suite maintained cards only
000170*                  through interactive SCREEN SECTION panels, one
000180*                  field at a time, never from a request queue.
000190*****************************************************************
000200*
000210* CHANGE LOG
000220*   2006-02-20 DCH  First cut, folding the four card-maintenance
000230*                   actions into one fixed record so the batch
000240*                   reader does not need four input files.
000250*   2006-03-01 DCH  Added CMR-PAN; CREATE needs the full 16-digit
000260*                   number once, to Luhn-check and derive the
000270*                   masked/last-4 fields, and never stores it.
000280*****************************************************************
000290*
000300 01  CARD-MAINT-REQUEST-CB.
000310     05  CMR-ACTION-CODE            PIC X(1).
000320         88  CMR-ACTION-CREATE          VALUE "C".
000330         88  CMR-ACTION-UPDATE          VALUE "U".
000340         88  CMR-ACTION-STATUS          VALUE "S".
000350         88  CMR-ACTION-DELETE          VALUE "D".
000360     05  CMR-CARD-ID                PIC 9(9).
000370     05  CMR-ACTING-USER-ID         PIC 9(9).
000380     05  CMR-PAN                    PIC X(16).
000390     05  CMR-PAN-R REDEFINES CMR-PAN.
000400         10  CMR-PAN-FIRST12        PIC X(12).
000410         10  CMR-PAN-LAST4          PIC X(4).
000420     05  CMR-OWNING-USER-ID         PIC 9(9).
000430     05  CMR-HOLDER                 PIC X(200).
000440     05  CMR-EXPIRY-DATE            PIC 9(8).
000450     05  CMR-INITIAL-BALANCE        PIC S9(13)V9(2).
000460     05  CMR-NEW-STATUS             PIC X(1).
000470     05  CMR-REASON                 PIC X(100).
000480     05  FILLER                     PIC X(10).
