000100*****************************************************************
000110* COPYBOOK........: USRMREQ
000120* DESCRIPTION.....: User-maintenance-request record layout
000130*                  (USER-MAINTENANCE-REQUEST input file). One
000140*                  record per UPDATE/TOGGLE-STATUS/DELETE action
000150*                  against the user master.
000160* ORIGIN..........: New; paired with CRDMREQ as part of the same
000170*                  rewrite (ticket ATM-231).
000180*****************************************************************
000190*
000200* CHANGE LOG
000210*   2006-02-20 DCH  First cut.
000220*   2006-03-01 DCH  Added the blank-means-unchanged convention on
000230*                   UMR-NEW-EMAIL/FIRST-NAME/LAST-NAME so a
000240*                   partial update does not have to repeat the
000250*                   fields it is leaving alone.
000260*****************************************************************
000270*
000280 01  USER-MAINT-REQUEST-CB.
000290     05  UMR-ACTION-CODE            PIC X(1).
000300         88  UMR-ACTION-UPDATE          VALUE "U".
000310         88  UMR-ACTION-TOGGLE-STATUS   VALUE "T".
000320         88  UMR-ACTION-DELETE          VALUE "D".
000330     05  UMR-USER-ID                PIC 9(9).
000340     05  UMR-NEW-EMAIL              PIC X(100).
000350     05  UMR-NEW-FIRST-NAME         PIC X(50).
000360     05  UMR-NEW-LAST-NAME          PIC X(50).
000370     05  FILLER                     PIC X(10).
