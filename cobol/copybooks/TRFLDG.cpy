000100*****************************************************************
000110* COPYBOOK........: TRFLDG
000120* DESCRIPTION.....: Transfer-ledger record layout (TRANSFER-
000130*                  LEDGER output file). One record written for
000140*                  every attempted transfer, posted or failed.
000150* ORIGIN..........: Reworked from MOVIMIENTO-REG, the running-
000160*                  balance movement record every BANKn program
000170*                  wrote after a posting; the running-balance
000180*                  snapshot (MOV-SALDOPOS-*) is dropped here
000190*                  because the ledger is a log of attempts, not
000200*                  a per-card statement.
000210*****************************************************************
000220*
000230* CHANGE LOG
000240*   1990-04-02 RSV  Carried over from MOVIMIENTO-REG.
000250*   2005-08-11 DCH  Replaced the free-text MOV-CONCEPTO memo with
000260*                   TRL-DESCRIPTION/TRL-STATUS so a failed
000270*                   posting keeps its reason on the ledger row
000280*                   instead of just not writing one (ticket
000290*                   ATM-231, requested by Audit after the
000300*                   September reconciliation came up short).
000310*   2005-09-30 DCH  Widened TRL-DESCRIPTION to 250 bytes to give
000320*                   the " | failed: <reason>" suffix room without
000330*                   stepping on the original memo.
000340*   2006-04-26 DCH  TRL-AMOUNT unpacked back to zoned decimal with
000350*                   a WHOLE/CENTS REDEFINES, matching TRFREQ's
000360*                   TRQ-AMOUNT; this shop has never packed money
000370*                   (ticket ATM-231).
000380*****************************************************************
000390*
000400 01  TRANSFER-LEDGER-CB.
000410     05  TRL-ID                     PIC 9(9).
000420     05  TRL-FROM-CARD-ID           PIC 9(9).
000430     05  TRL-TO-CARD-ID             PIC 9(9).
000440     05  TRL-AMOUNT                 PIC S9(13)V9(2).
000450     05  TRL-AMOUNT-R REDEFINES TRL-AMOUNT.
000460         10  TRL-AMOUNT-WHOLE       PIC S9(13).
000470         10  TRL-AMOUNT-CENTS       PIC 9(2).
000480     05  TRL-STATUS                 PIC X(9).
000490         88  TRL-STATUS-COMPLETED       VALUE "COMPLETED".
000500         88  TRL-STATUS-FAILED          VALUE "FAILED".
000510     05  TRL-DESCRIPTION            PIC X(250).
000520     05  TRL-USER-ID                PIC 9(9).
000530     05  TRL-CREATED-DATE           PIC 9(8).
000540     05  TRL-CREATED-TIME           PIC 9(6).
000550     05  TRL-CREATED-TIME-R REDEFINES TRL-CREATED-TIME.
000560         10  TRL-CREATED-HH         PIC 9(2).
000570         10  TRL-CREATED-MM         PIC 9(2).
000580         10  TRL-CREATED-SS         PIC 9(2).
000590     05  FILLER                     PIC X(6).
